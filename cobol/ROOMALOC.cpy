000100******************************************************************
000200* ROOMALOC                                                       *
000300* ROOM-ALLOCATION RECORD - ONE PER STUDENT PLACEMENT, ACTIVE OR  *
000400* HISTORICAL.  USED BOTH AS THE ALLOCATIONS-OUT OUTPUT RECORD    *
000500* AND AS THE ROOM-ROSTER-IN RECORD RMALLOC READS TO FIND EACH    *
000600* ROOM'S CURRENT ACTIVE OCCUPANTS.                               *
000700*                                                                *
000800* 03/14/89  RDH  ORIGINAL MEMBER FOR THE DORM ASSIGNMENT SYSTEM   TK0314A 
000900* 09/09/98  RDH  Y2K - NO DATE FIELDS IN THIS MEMBER, VERIFIED    TK0909Y 
001000*                NO CHANGE REQUIRED                               TK0909Y 
001100* 06/02/08  LDW  ADDED ALLOC-SCORE FOR THE COMPATIBILITY AUDIT    TK0602C 
001200******************************************************************
001300 01  ROOM-ALOC-REC.
001400     05  ALOC-STUDENT-ID         PIC X(20).
001500     05  ALOC-ROOM-NUMBER        PIC X(10).
001600     05  ALOC-STATUS             PIC X(10).
001700         88  ALOC-ACTIVE            VALUE "ACTIVE".
001800         88  ALOC-ENDED             VALUE "ENDED".
001900     05  ALOC-SCORE              PIC S9(3)V99 COMP-3.
002000     05  FILLER                  PIC X(10) VALUE SPACES.
002100
002200*--- SCORE VIEWED UNSIGNED FOR THE REPORT-EDIT PARAGRAPHS IN ----
002300*--- RMLIST (THE SCORE IS NEVER NEGATIVE IN PRACTICE) -----------
002400 01  ALOC-SCORE-ABS-VIEW REDEFINES ROOM-ALOC-REC.
002500     05  FILLER                  PIC X(40).
002600     05  ALOC-SCORE-ABS          PIC 9(3)V99 COMP-3.
002700     05  FILLER                  PIC X(10) VALUE SPACES.
