000100******************************************************************
000200* DTLWORK                                                        *
000300* ALLOC-DETAIL-WORK RECORD - ONE PLACEMENT DETAIL LINE PER        *
000400* STUDENT SEATED THIS RUN, PLUS A SINGLE TRAILER RECORD.          *
000500* WRITTEN BY RMALLOC, READ BY RMLIST TO BUILD THE RUN-SUMMARY     *
000600* REPORT (SAME DETAIL-PLUS-TRAILER HAND-OFF SHAPE AS PATDALY).    *
000700*                                                                 *
000800* 06/02/08  LDW  ORIGINAL MEMBER - ALLOCATION-REWRITE PROJECT      TK0608A
000900******************************************************************
001000 01  DTL-WORK-REC.
001100     05  DTL-REC-TYPE             PIC X(01).
001200         88  DTL-DETAIL-REC          VALUE "D".
001300         88  DTL-TRAILER-REC         VALUE "T".
001400     05  DTL-DETAIL-BODY.
001500         10  DTL-STUDENT-NAME     PIC X(60).
001600         10  DTL-STUDENT-ID       PIC X(20).
001700         10  DTL-ROOM-NUMBER      PIC X(10).
001800         10  DTL-SCORE            PIC S9(3)V99 COMP-3.
001900         10  FILLER               PIC X(06).
002000*--- TRAILER CARRIES THE RUN TOTALS THE HEADING/CONTROL-TOTAL ----
002100*--- LINES IN RMLIST NEED - SAME 99-BYTE BODY AS THE DETAIL ------
002200     05  DTL-TRAILER-BODY REDEFINES DTL-DETAIL-BODY.
002300         10  DTL-TOTAL-ALLOCATED  PIC 9(05).
002400         10  DTL-TOTAL-CANDIDATES PIC 9(05).
002500         10  FILLER               PIC X(89).
002600     05  FILLER                   PIC X(03) VALUE SPACES.
