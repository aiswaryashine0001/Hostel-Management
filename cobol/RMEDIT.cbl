000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RMEDIT.
000400 AUTHOR. R. HALVORSEN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 06/02/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100* REMARKS.                                                       *
001200*   FIRST STEP OF THE NIGHTLY DORM ASSIGNMENT RUN.  READS THE    *
001300*   CANDIDATE-STUDENT FILE AND THE ROOM-LEDGER FILE, DROPS ANY   *
001400*   ROOM THAT IS CLOSED OR ALREADY FULL, SORTS THE SURVIVING     *
001500*   STUDENTS OLDEST-REGISTRATION-FIRST, AND HANDS BOTH WORK      *
001600*   FILES TO RMALLOC FOR THE ACTUAL PLACEMENT PASS.              *
001700*                                                                *
001800* CHANGE LOG.                                                    *
001900* 03/14/89  RDH  ORIGINAL MEMBER FOR THE DORM ASSIGNMENT SYSTEM   TK0314A 
002000* 09/09/98  RDH  Y2K - WIDENED THE CREATED-AT COMPARE IN THE      TK0909Y 
002100*                SORT STEP TO THE NEW CCYYMMDDHHMMSS PICTURE      TK0909Y 
002200* 06/02/08  LDW  ALLOCATION-REWRITE PROJECT - ADDED THE ROOM      TK0608A 
002300*                ELIGIBILITY FILTER (200-EDIT-ROOMS) AND THE      TK0608A 
002400*                OLDEST-FIRST STUDENT SORT (300-SORT-STUDENTS)    TK0608A 
002500*                SO RMALLOC CAN SCORE COMPATIBILITY INSTEAD OF    TK0608A 
002600*                JUST PACKING ROOMS IN FILE ORDER                 TK0608A 
002700* 09/30/09  RAG  ROOM-CAPACITY DEFAULT OF 2 PER HOUSING-OFFICE    TK0930A 
002800*                REQUEST - ZERO CAPACITY ON THE LEDGER NOW        TK0930A 
002900*                EDITS TO 2 BEFORE THE ELIGIBILITY TEST           TK0930A 
003000* 02/09/11  RAG  WIDENED WORK-STU-FILE NAME FIELD TO MATCH THE    TK0209B 
003100*                STU-NAME WIDENING ON CR#4471                     TK0209B 
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT STUDENTS-IN    ASSIGN TO UT-S-STUIN
004100         FILE STATUS IS STUDENTS-IN-STATUS.
004200     SELECT ROOMS-IN       ASSIGN TO UT-S-ROOMIN
004300         FILE STATUS IS ROOMS-IN-STATUS.
004400     SELECT WORK-STU-FILE  ASSIGN TO UT-S-WKSTU
004500         FILE STATUS IS WORK-STU-STATUS.
004600     SELECT WORK-ROOM-FILE ASSIGN TO UT-S-WKROOM
004700         FILE STATUS IS WORK-ROOM-STATUS.
004800     SELECT SYSOUT         ASSIGN TO UT-S-SYSOUT.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  STUDENTS-IN
005300     LABEL RECORDS ARE STANDARD
005400     RECORDING MODE IS F.
005500 COPY STUPREF.
005600
005700 FD  ROOMS-IN
005800     LABEL RECORDS ARE STANDARD
005900     RECORDING MODE IS F.
006000 COPY ROOMREC.
006100
006200 FD  WORK-STU-FILE
006300     LABEL RECORDS ARE STANDARD
006400     RECORDING MODE IS F.
006500 COPY STUWORK.
008200
008300 FD  WORK-ROOM-FILE
008400     LABEL RECORDS ARE STANDARD
008500     RECORDING MODE IS F.
008600 COPY ROOMWORK.
009200
009300 FD  SYSOUT
009400     LABEL RECORDS ARE STANDARD
009500     RECORDING MODE IS F.
009600 01  SYSOUT-REC                   PIC X(130).
009700
009800 WORKING-STORAGE SECTION.
009900*--- FILE-STATUS GROUP -------------------------------------------
010000 01  FILE-STATUS-CODES.
010100     05  STUDENTS-IN-STATUS       PIC X(02).
010200         88  STUDENTS-IN-OK          VALUE "00".
010300         88  STUDENTS-IN-EOF         VALUE "10".
010400     05  ROOMS-IN-STATUS          PIC X(02).
010500         88  ROOMS-IN-OK             VALUE "00".
010600         88  ROOMS-IN-EOF            VALUE "10".
010700     05  WORK-STU-STATUS         PIC X(02).
010800     05  WORK-ROOM-STATUS        PIC X(02).
010900     05  FILLER                   PIC X(10) VALUE SPACES.
011000
011100*--- ONE CANDIDATE STUDENT PER TABLE ROW, BUILT IN 100-EDIT- -----
011200*--- STUDENTS, SORTED IN PLACE BY 300-SORT-STUDENTS --------------
011300 01  STU-WORK-TABLE.
011400     05  STU-TABLE-ENTRY OCCURS 500 TIMES
011500                                  INDEXED BY STU-IDX.
011600         10  STU-T-STUDENT-ID     PIC X(20).
011700         10  STU-T-STUDENT-NAME   PIC X(60).
011800         10  STU-T-CREATED-AT     PIC X(14).
011900         10  STU-T-SLEEP-TIME     PIC X(20).
012000         10  STU-T-WAKE-TIME      PIC X(20).
012100         10  STU-T-STUDY-PREF     PIC X(20).
012200         10  STU-T-NOISE-TOL      PIC X(10).
012300         10  STU-T-CLEAN-LEVEL    PIC X(10).
012400         10  STU-T-SOCIAL-PREF    PIC X(12).
012500         10  STU-T-MUSIC-PREF     PIC X(20).
012600         10  STU-T-VISITOR-FREQ   PIC X(20).
012700         10  STU-T-TEMP-PREF      PIC X(20).
012800         10  STU-T-SMOKING-PREF   PIC X(10).
012900         10  STU-T-INTERESTS      PIC X(200).
013000
013100*--- ONE SWAP-HOLD ROW, SAME SHAPE AS A TABLE ROW, USED BY -------
013200*--- THE BUBBLE SORT IN 300-SORT-STUDENTS -------------------------
013300 01  HOLD-STU-ENTRY.
013400     05  HOLD-STUDENT-ID          PIC X(20).
013500     05  HOLD-STUDENT-NAME        PIC X(60).
013600     05  HOLD-CREATED-AT          PIC X(14).
013700     05  HOLD-SLEEP-TIME          PIC X(20).
013800     05  HOLD-WAKE-TIME           PIC X(20).
013900     05  HOLD-STUDY-PREF          PIC X(20).
014000     05  HOLD-NOISE-TOL           PIC X(10).
014100     05  HOLD-CLEAN-LEVEL         PIC X(10).
014200     05  HOLD-SOCIAL-PREF         PIC X(12).
014300     05  HOLD-MUSIC-PREF          PIC X(20).
014400     05  HOLD-VISITOR-FREQ        PIC X(20).
014500     05  HOLD-TEMP-PREF           PIC X(20).
014600     05  HOLD-SMOKING-PREF        PIC X(10).
014700     05  HOLD-INTERESTS           PIC X(200).
014800
014900*--- JUST THE REGISTRATION STAMP OUT OF THE HOLD ROW, VIEWED -----
015000*--- AS DIGITS, SO A MAINTAINER CAN SEE AT A GLANCE THE SORT -----
015100*--- KEY IS THE TIMESTAMP AND NOTHING ELSE ------------------------
015200 01  HOLD-SORT-KEY-VIEW REDEFINES HOLD-STU-ENTRY.
015300     05  FILLER                   PIC X(80).
015400     05  HOLD-KEY-CREATED-AT      PIC 9(14).
015500     05  FILLER                   PIC X(362).
015600
015700*--- SYSOUT LINE, PRINTED EITHER AS A PLAIN BANNER OR AS AN ------
015800*--- "EDITED OUT" DIAGNOSTIC LINE - SAME 80 BYTES, TWO VIEWS -----
015900 01  SYSOUT-WORK-REC.
016000     05  SYS-TEXT                 PIC X(130).
016100 01  SYSOUT-DIAG-VIEW REDEFINES SYSOUT-WORK-REC.
016200     05  SYS-DIAG-TAG             PIC X(16).
016300     05  SYS-DIAG-KEY             PIC X(20).
016400     05  SYS-DIAG-REASON          PIC X(44).
016500     05  FILLER                   PIC X(50).
016600
016700*--- COUNTERS, SUBSCRIPTS AND ACCUMULATORS - ALL BINARY PER -----
016800*--- SHOP STANDARD --------------------------------------------
016900 01  COUNTERS-AND-SUBSCRIPTS.
017000     05  STUDENTS-READ            PIC 9(05) COMP.
017100     05  STUDENTS-REJECTED        PIC 9(05) COMP.
017200     05  STU-COUNT                PIC 9(05) COMP.
017300     05  ROOMS-READ               PIC 9(05) COMP.
017400     05  ROOMS-ELIGIBLE           PIC 9(05) COMP.
017500     05  ROOMS-DROPPED            PIC 9(05) COMP.
017600     05  OUTER-SUB                PIC 9(05) COMP.
017700     05  INNER-SUB                PIC 9(05) COMP.
017800     05  LAST-SUB                 PIC 9(05) COMP.
017900     05  FILLER                   PIC X(08) VALUE SPACES.
018000
018100*--- SWITCHES ----------------------------------------------------
018200 01  FLAGS-AND-SWITCHES.
018300     05  MORE-STUDENTS-SW         PIC X(01) VALUE "Y".
018400         88  NO-MORE-STUDENTS        VALUE "N".
018500     05  MORE-ROOMS-SW            PIC X(01) VALUE "Y".
018600         88  NO-MORE-ROOMS           VALUE "N".
018700     05  SWAP-MADE-SW             PIC X(01).
018800         88  A-SWAP-WAS-MADE         VALUE "Y".
018900         88  NO-SWAP-WAS-MADE        VALUE "N".
019000     05  STUDENT-VALID-SW         PIC X(01).
019100         88  STUDENT-IS-VALID        VALUE "Y".
019200         88  STUDENT-IS-INVALID      VALUE "N".
019300     05  FILLER                   PIC X(06) VALUE SPACES.
019400
019500 COPY ABENDREC.
019600
019700 PROCEDURE DIVISION.
019800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019900     PERFORM 100-EDIT-STUDENTS THRU 100-EXIT.
020000     PERFORM 200-EDIT-ROOMS    THRU 200-EXIT.
020100     PERFORM 300-SORT-STUDENTS THRU 300-EXIT.
020200     PERFORM 400-WRITE-WORK-STU THRU 400-EXIT.
020300     PERFORM 999-CLEANUP       THRU 999-EXIT.
020400     MOVE +0 TO RETURN-CODE.
020500     GOBACK.
020600
020700 000-HOUSEKEEPING.
020800     DISPLAY "RMEDIT - DORM ASSIGNMENT RUN - EDIT/FILTER STEP".
020900     MOVE SPACES TO SYSOUT-WORK-REC.
021000     OPEN INPUT  STUDENTS-IN
021100          INPUT  ROOMS-IN
021200          OUTPUT WORK-STU-FILE
021300          OUTPUT WORK-ROOM-FILE
021400          OUTPUT SYSOUT.
021500     INITIALIZE COUNTERS-AND-SUBSCRIPTS.
021600     MOVE "Y" TO MORE-STUDENTS-SW.
021700     MOVE "Y" TO MORE-ROOMS-SW.
021800     PERFORM 900-READ-STUDENT THRU 900-EXIT.
021900     PERFORM 950-READ-ROOM THRU 950-EXIT.
022000 000-EXIT.
022100     EXIT.
022200
022300 100-EDIT-STUDENTS.
022400     PERFORM 110-EDIT-ONE-STUDENT THRU 110-EXIT
022500         UNTIL NO-MORE-STUDENTS.
022600 100-EXIT.
022700     EXIT.
022800
022900 110-EDIT-ONE-STUDENT.
023000     MOVE "Y" TO STUDENT-VALID-SW.
023100     IF STU-ID OF STU-PREF-REC = SPACES
023200         MOVE "N" TO STUDENT-VALID-SW
023300     END-IF.
023400     IF STU-CREATED-AT OF STU-PREF-REC = SPACES
023500         MOVE "N" TO STUDENT-VALID-SW
023600     END-IF.
023700     IF STUDENT-IS-INVALID
023800         ADD 1 TO STUDENTS-REJECTED
023900         MOVE "EDITED OUT - MISSING KEY FIELD " TO SYS-DIAG-REASON
024000         MOVE STU-ID OF STU-PREF-REC TO SYS-DIAG-KEY
024100         MOVE "RMEDIT STUDENT  " TO SYS-DIAG-TAG
024200         WRITE SYSOUT-REC FROM SYSOUT-DIAG-VIEW
024300         GO TO 110-EXIT
024400     END-IF.
024500     IF STU-COUNT >= 500
024600         MOVE "RMEDIT  " TO ABEND-PGM-ID
024700         MOVE "110-EDIT-ONE-STUDENT" TO PARA-NAME
024800         MOVE "STUDENT WORK TABLE OVERFLOW - OVER 500"
024900             TO ABEND-REASON
025000         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
025100     END-IF.
025200     ADD 1 TO STU-COUNT.
025300     MOVE STU-ID          OF STU-PREF-REC
025400         TO STU-T-STUDENT-ID   (STU-COUNT).
025500     MOVE STU-NAME        OF STU-PREF-REC
025600         TO STU-T-STUDENT-NAME (STU-COUNT).
025700     MOVE STU-CREATED-AT  OF STU-PREF-REC
025800         TO STU-T-CREATED-AT   (STU-COUNT).
025900     MOVE STU-SLEEP-TIME   TO STU-T-SLEEP-TIME   (STU-COUNT).
026000     MOVE STU-WAKE-TIME    TO STU-T-WAKE-TIME    (STU-COUNT).
026100     MOVE STU-STUDY-PREF   TO STU-T-STUDY-PREF   (STU-COUNT).
026200     MOVE STU-NOISE-TOL    TO STU-T-NOISE-TOL    (STU-COUNT).
026300     MOVE STU-CLEAN-LEVEL  TO STU-T-CLEAN-LEVEL  (STU-COUNT).
026400     MOVE STU-SOCIAL-PREF  TO STU-T-SOCIAL-PREF  (STU-COUNT).
026500     MOVE STU-MUSIC-PREF   TO STU-T-MUSIC-PREF   (STU-COUNT).
026600     MOVE STU-VISITOR-FREQ TO STU-T-VISITOR-FREQ (STU-COUNT).
026700     MOVE STU-TEMP-PREF    TO STU-T-TEMP-PREF    (STU-COUNT).
026800     MOVE STU-SMOKING-PREF TO STU-T-SMOKING-PREF (STU-COUNT).
026900     MOVE STU-INTERESTS    TO STU-T-INTERESTS    (STU-COUNT).
027000     PERFORM 900-READ-STUDENT THRU 900-EXIT.
027100 110-EXIT.
027200     EXIT.
027300
027400 200-EDIT-ROOMS.
027500     PERFORM 210-EDIT-ONE-ROOM THRU 210-EXIT
027600         UNTIL NO-MORE-ROOMS.
027700 200-EXIT.
027800     EXIT.
027900
028000 210-EDIT-ONE-ROOM.
028100     IF ROOM-CAPACITY = ZERO
028200         MOVE 2 TO ROOM-CAPACITY
028300     END-IF.
028400     IF ROOM-AVAILABLE AND ROOM-OCCUPIED < ROOM-CAPACITY
028500         ADD 1 TO ROOMS-ELIGIBLE
028600         MOVE ROOM-NUMBER   TO WKS-ROOM-NUMBER
028700         MOVE ROOM-CAPACITY TO WKS-ROOM-CAPACITY
028800         MOVE ROOM-OCCUPIED TO WKS-ROOM-OCCUPIED
028900         MOVE ROOM-STATUS   TO WKS-ROOM-STATUS
029000         WRITE WKS-ROOM-REC
029100     ELSE
029200         ADD 1 TO ROOMS-DROPPED
029300     END-IF.
029400     PERFORM 950-READ-ROOM THRU 950-EXIT.
029500 210-EXIT.
029600     EXIT.
029700
029800 300-SORT-STUDENTS.
029900     IF STU-COUNT < 2
030000         GO TO 300-EXIT
030100     END-IF.
030200     MOVE STU-COUNT TO LAST-SUB.
030300     SUBTRACT 1 FROM LAST-SUB.
030400     PERFORM 310-SORT-ONE-PASS THRU 310-EXIT
030500         VARYING OUTER-SUB FROM 1 BY 1
030600         UNTIL OUTER-SUB > LAST-SUB
030700            OR NO-SWAP-WAS-MADE.
030800 300-EXIT.
030900     EXIT.
031000
031100 310-SORT-ONE-PASS.
031200     MOVE "N" TO SWAP-MADE-SW.
031300     PERFORM 320-COMPARE-ADJACENT THRU 320-EXIT
031400         VARYING INNER-SUB FROM 1 BY 1
031500         UNTIL INNER-SUB > LAST-SUB.
031600 310-EXIT.
031700     EXIT.
031800
031900 320-COMPARE-ADJACENT.
032000     IF STU-T-CREATED-AT (INNER-SUB) >
032100        STU-T-CREATED-AT (INNER-SUB + 1)
032200         MOVE STU-TABLE-ENTRY (INNER-SUB)     TO HOLD-STU-ENTRY
032300         MOVE STU-TABLE-ENTRY (INNER-SUB + 1)
032400             TO STU-TABLE-ENTRY (INNER-SUB)
032500         MOVE HOLD-STU-ENTRY
032600             TO STU-TABLE-ENTRY (INNER-SUB + 1)
032700         MOVE "Y" TO SWAP-MADE-SW
032800     END-IF.
032900 320-EXIT.
033000     EXIT.
033100
033200 400-WRITE-WORK-STU.
033300     PERFORM 410-WRITE-ONE-STUDENT THRU 410-EXIT
033400         VARYING STU-IDX FROM 1 BY 1
033500         UNTIL STU-IDX > STU-COUNT.
033600 400-EXIT.
033700     EXIT.
033800
033900 410-WRITE-ONE-STUDENT.
034000     MOVE STU-T-STUDENT-ID   (STU-IDX) TO WKS-STU-ID.
034100     MOVE STU-T-STUDENT-NAME (STU-IDX) TO WKS-STU-NAME.
034200     MOVE STU-T-CREATED-AT   (STU-IDX) TO WKS-STU-CREATED-AT.
034300     MOVE STU-T-SLEEP-TIME   (STU-IDX) TO WKS-STU-SLEEP-TIME.
034400     MOVE STU-T-WAKE-TIME    (STU-IDX) TO WKS-STU-WAKE-TIME.
034500     MOVE STU-T-STUDY-PREF   (STU-IDX) TO WKS-STU-STUDY-PREF.
034600     MOVE STU-T-NOISE-TOL    (STU-IDX) TO WKS-STU-NOISE-TOL.
034700     MOVE STU-T-CLEAN-LEVEL  (STU-IDX) TO WKS-STU-CLEAN-LEVEL.
034800     MOVE STU-T-SOCIAL-PREF  (STU-IDX) TO WKS-STU-SOCIAL-PREF.
034900     MOVE STU-T-MUSIC-PREF   (STU-IDX) TO WKS-STU-MUSIC-PREF.
035000     MOVE STU-T-VISITOR-FREQ (STU-IDX) TO WKS-STU-VISITOR-FREQ.
035100     MOVE STU-T-TEMP-PREF    (STU-IDX) TO WKS-STU-TEMP-PREF.
035200     MOVE STU-T-SMOKING-PREF (STU-IDX) TO WKS-STU-SMOKING-PREF.
035300     MOVE STU-T-INTERESTS    (STU-IDX) TO WKS-STU-INTERESTS.
035400     WRITE WKS-STU-REC.
035500 410-EXIT.
035600     EXIT.
035700
035800 900-READ-STUDENT.
035900     READ STUDENTS-IN
036000         AT END
036100             MOVE "N" TO MORE-STUDENTS-SW
036200             GO TO 900-EXIT
036300     END-READ.
036400     ADD 1 TO STUDENTS-READ.
036500 900-EXIT.
036600     EXIT.
036700
036800 950-READ-ROOM.
036900     READ ROOMS-IN
037000         AT END
037100             MOVE "N" TO MORE-ROOMS-SW
037200             GO TO 950-EXIT
037300     END-READ.
037400     ADD 1 TO ROOMS-READ.
037500 950-EXIT.
037600     EXIT.
037700
037800 999-CLEANUP.
037900     DISPLAY "RMEDIT - STUDENTS READ      : " STUDENTS-READ.
038000     DISPLAY "RMEDIT - STUDENTS REJECTED   : " STUDENTS-REJECTED.
038100     DISPLAY "RMEDIT - STUDENTS TO ALLOCATE: " STU-COUNT.
038200     DISPLAY "RMEDIT - ROOMS READ          : " ROOMS-READ.
038300     DISPLAY "RMEDIT - ROOMS ELIGIBLE      : " ROOMS-ELIGIBLE.
038400     DISPLAY "RMEDIT - ROOMS DROPPED       : " ROOMS-DROPPED.
038500     CLOSE STUDENTS-IN, ROOMS-IN, WORK-STU-FILE,
038600           WORK-ROOM-FILE, SYSOUT.
038700 999-EXIT.
038800     EXIT.
038900
039000 1000-ABEND-RTN.
039100     WRITE SYSOUT-REC FROM ABEND-REC.
039200     DISPLAY "*** RMEDIT ABNORMAL END *** " ABEND-REASON
039300         UPON CONSOLE.
039400     CLOSE STUDENTS-IN, ROOMS-IN, WORK-STU-FILE,
039500           WORK-ROOM-FILE, SYSOUT.
039600     DIVIDE ZERO-VAL INTO ONE-VAL.
039700 1000-EXIT.
039800     EXIT.
