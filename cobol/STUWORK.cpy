000100******************************************************************
000200* STUWORK                                                        *
000300* WORK-STU-FILE RECORD - CANDIDATE STUDENT, EDITED AND SORTED    *
000400* OLDEST-REGISTRATION-FIRST.  WRITTEN BY RMEDIT, READ BY         *
000500* RMALLOC.  SAME CONTENT AS STUPREF'S STU-PREF-REC BUT GIVEN     *
000600* ITS OWN FIELD NAMES SINCE RMALLOC ALSO HOLDS A ROOMMATE'S      *
000700* STU-PREF-REC ROW (FROM ALL-STU-PREFS-IN) AT THE SAME TIME.     *
000800*                                                                *
000900* 06/02/08  LDW  ORIGINAL MEMBER - ALLOCATION-REWRITE PROJECT,    TK0608A
001000*                SPLIT OUT OF RMEDIT SO RMALLOC COULD COPY THE    TK0608A
001100*                SAME LAYOUT                                      TK0608A
001200* 02/09/11  RAG  WIDENED NAME FIELD TO MATCH STUPREF, CR#4471      TK0209B
001300******************************************************************
001400 01  WKS-STU-REC.
001500     05  WKS-STU-ID               PIC X(20).
001600     05  WKS-STU-NAME             PIC X(60).
001700     05  WKS-STU-CREATED-AT       PIC X(14).
001800     05  WKS-STU-PREF-GROUP.
001900         10  WKS-STU-SLEEP-TIME   PIC X(20).
002000         10  WKS-STU-WAKE-TIME    PIC X(20).
002100         10  WKS-STU-STUDY-PREF   PIC X(20).
002200         10  WKS-STU-NOISE-TOL    PIC X(10).
002300         10  WKS-STU-CLEAN-LEVEL  PIC X(10).
002400         10  WKS-STU-SOCIAL-PREF  PIC X(12).
002500         10  WKS-STU-MUSIC-PREF   PIC X(20).
002600         10  WKS-STU-VISITOR-FREQ PIC X(20).
002700         10  WKS-STU-TEMP-PREF    PIC X(20).
002800         10  WKS-STU-SMOKING-PREF PIC X(10).
002900         10  WKS-STU-INTERESTS    PIC X(200).
003000     05  FILLER                   PIC X(04) VALUE SPACES.
