000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RMLIST.
000400 AUTHOR. J. SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/23/88.
000700 DATE-COMPILED. 06/02/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100* REMARKS.                                                       *
001200*   THIRD AND LAST STEP OF THE NIGHTLY DORM ASSIGNMENT RUN.      *
001300*   READS THE DETAIL-PLUS-TRAILER WORK FILE RMALLOC PRODUCED AND *
001400*   PRINTS THE RUN-SUMMARY REPORT - A HEADER, ONE LINE PER       *
001500*   PLACEMENT MADE THIS RUN, AND A CONTROL-TOTALS FOOTER.  NO    *
001600*   CONTROL-BREAK GROUPING - STRAIGHT DETAIL LIST.               *
001700*                                                                *
001800* CHANGE LOG.                                                    *
001900* 01/23/88  JS   ORIGINAL MEMBER FOR THE DAILY CHARGES LISTING    TK0123A 
002000* 07/11/94  RDH  ADDED PAGE-BREAK LOGIC PER OPERATIONS REQUEST    TK0711A 
002100* 09/09/98  RDH  Y2K - WIDENED HDR-YY TO 4 DIGITS                 TK0909Y 
002200* 06/02/08  LDW  ALLOCATION-REWRITE PROJECT - REPLACED THE        TK0608A 
002300*                DAILY-CHARGES LISTING LOGIC WITH THE ROOM-       TK0608A 
002400*                ALLOCATION RUN-SUMMARY REPORT.  READS THE        TK0608A 
002500*                DETAIL/TRAILER WORK FILE RMALLOC WRITES          TK0608A 
002600* 11/19/08  LDW  ADDED THE SUCCESSFULLY-ALLOCATED SUMMARY LINE    TK1119A 
002700*                PER THE STUDENT-LIFE COMMITTEE'S REPORT REQUEST  TK1119A 
002800******************************************************************
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS NEXT-PAGE.
003600
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT SYSOUT ASSIGN TO UT-S-SYSOUT
004000         ORGANIZATION IS SEQUENTIAL.
004100
004200     SELECT RMRPT  ASSIGN TO UT-S-RMRPT
004300         ACCESS MODE IS SEQUENTIAL
004400         FILE STATUS IS OFCODE.
004500
004600     SELECT ALLOC-DETAIL-WORK ASSIGN TO UT-S-DTLWRK
004700         ACCESS MODE IS SEQUENTIAL
004800         FILE STATUS IS DTLWORK-STATUS.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  SYSOUT
005300     RECORDING MODE IS F
005400     LABEL RECORDS ARE STANDARD
005500     RECORD CONTAINS 130 CHARACTERS
005600     BLOCK CONTAINS 0 RECORDS
005700     DATA RECORD IS SYSOUT-REC.
005800 01  SYSOUT-REC                  PIC X(130).
005900
006000 FD  RMRPT
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 132 CHARACTERS
006400     BLOCK CONTAINS 0 RECORDS
006500     DATA RECORD IS RPT-REC.
006600 01  RPT-REC                     PIC X(132).
006700
006800****** ONE PLACEMENT DETAIL REC PER STUDENT SEATED, PLUS ONE
006900****** TRAILER REC CARRYING THE RUN TOTALS - WRITTEN BY RMALLOC
007000 FD  ALLOC-DETAIL-WORK
007100     LABEL RECORDS ARE STANDARD
007200     RECORDING MODE IS F.
007300 COPY DTLWORK.
007400
007500 WORKING-STORAGE SECTION.
007600 01  FILE-STATUS-CODES.
007700     05  OFCODE                   PIC X(02).
007800         88  CODE-WRITE              VALUE SPACES.
007900     05  DTLWORK-STATUS           PIC X(02).
008000         88  DTLWORK-OK               VALUE "00".
008100         88  DTLWORK-EOF              VALUE "10".
008200
008300 01  WS-CURRENT-DATE-FIELDS.
008400     05  WS-CURRENT-DATE.
008500         10  WS-CURRENT-YEAR      PIC 9(04).
008600         10  WS-CURRENT-MONTH     PIC 9(02).
008700         10  WS-CURRENT-DAY       PIC 9(02).
008800
008900 01  WS-HDR-REC.
009000     05  FILLER                   PIC X(01) VALUE " ".
009100     05  HDR-DATE.
009200         10  HDR-YY               PIC 9(04).
009300         10  DASH-1               PIC X(01) VALUE "-".
009400         10  HDR-MM               PIC 9(02).
009500         10  DASH-2               PIC X(01) VALUE "-".
009600         10  HDR-DD               PIC 9(02).
009700     05  FILLER                   PIC X(14) VALUE SPACES.
009800     05  FILLER                   PIC X(50) VALUE
009900         "Hostel Room Allocation Run Summary".
010000     05  FILLER                   PIC X(26)
010100         VALUE "Page Number:" JUSTIFIED RIGHT.
010200     05  PAGE-NBR-O               PIC ZZ9.
010300
010400 01  WS-TOTALS-HDR-REC.
010500     05  FILLER                   PIC X(02) VALUE SPACES.
010600     05  FILLER                   PIC X(22) VALUE
010700         "TOTAL CANDIDATES READ:".
010800     05  TOT-CAND-HDR-O           PIC ZZZZ9.
010900     05  FILLER                   PIC X(06) VALUE SPACES.
011000     05  FILLER                   PIC X(22) VALUE
011100         "TOTAL STUDENTS SEATED:".
011200     05  TOT-ALOC-HDR-O           PIC ZZZZ9.
011300
011400 01  WS-COLM-HDR-REC.
011500     05  FILLER                   PIC X(22) VALUE "STUDENT NAME".
011600     05  FILLER                   PIC X(22) VALUE "STUDENT ID".
011700     05  FILLER                   PIC X(12) VALUE "ROOM".
011800     05  FILLER                   PIC X(10) VALUE "SCORE".
011900
012000 01  WS-ALOC-RPT-REC.
012100     05  RPT-STUDENT-NAME-O       PIC X(22).
012200     05  RPT-STUDENT-ID-O         PIC X(22).
012300     05  RPT-ROOM-NUMBER-O        PIC X(12).
012400     05  RPT-SCORE-O              PIC ZZ9.99.
012500     05  FILLER                   PIC X(70) VALUE SPACES.
012600
012700 01  WS-SUMMARY-LINE-REC.
012800     05  FILLER                   PIC X(23) VALUE
012900         "Successfully allocated ".
013000     05  SUMM-ALOC-O              PIC ZZZZ9.
013100     05  FILLER                   PIC X(08) VALUE " out of ".
013200     05  SUMM-CAND-O              PIC ZZZZ9.
013300     05  FILLER                   PIC X(12) VALUE " students".
013400     05  FILLER                   PIC X(64) VALUE SPACES.
013500
013600 01  WS-BLANK-LINE.
013700     05  FILLER                   PIC X(132) VALUE SPACES.
013800
013900 01  COUNTERS-AND-ACCUMULATORS.
014000     05  RECORDS-READ             PIC 9(07) COMP.
014100     05  WS-LINES                 PIC 9(02) COMP VALUE 2.
014200     05  WS-PAGES                 PIC 9(02) COMP VALUE 1.
014300     05  WS-TOTAL-ALLOCATED       PIC 9(05) COMP.
014400     05  WS-TOTAL-CANDIDATES      PIC 9(05) COMP.
014500
014600 01  FLAGS-AND-SWITCHES.
014700     05  MORE-DETAIL-SW           PIC X(01) VALUE "Y".
014800         88  NO-MORE-DETAIL           VALUE "N".
014900     05  TRAILER-SEEN-SW          PIC X(01) VALUE "N".
015000         88  TRAILER-WAS-SEEN         VALUE "Y".
015100
015200*--- WS-SCORE-ABS-VIEW LETS THE EDIT LINE FORMAT THE PACKED -----
015300*--- SCORE WITHOUT A SEPARATE UNSIGNED WORKING FIELD -------------
015400 01  WS-SCORE-HOLD                PIC S9(3)V99 COMP-3.
015500 01  WS-SCORE-HOLD-ABS-VIEW REDEFINES WS-SCORE-HOLD.
015600     05  FILLER                   PIC X(02).
015700     05  WS-SCORE-ABS             PIC 9(3)V99.
015800
015900 COPY ABENDREC.
016000
016100 PROCEDURE DIVISION.
016200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016300     PERFORM 100-MAINLINE THRU 100-EXIT
016400         UNTIL NO-MORE-DETAIL OR TRAILER-WAS-SEEN.
016500     PERFORM 999-CLEANUP THRU 999-EXIT.
016600     MOVE +0 TO RETURN-CODE.
016700     GOBACK.
016800
016900 000-HOUSEKEEPING.
017000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017100     DISPLAY "******** BEGIN JOB RMLIST ********".
017200     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
017300     MOVE WS-CURRENT-YEAR  TO HDR-YY.
017400     MOVE WS-CURRENT-MONTH TO HDR-MM.
017500     MOVE WS-CURRENT-DAY   TO HDR-DD.
017600
017700     INITIALIZE COUNTERS-AND-ACCUMULATORS.
017800     MOVE +1 TO WS-PAGES.
017900     MOVE +1 TO WS-LINES.
018000
018100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018200     PERFORM 900-READ-DETAIL-WORK THRU 900-EXIT.
018300
018400     IF NO-MORE-DETAIL
018500         MOVE "EMPTY ALLOC-DETAIL-WORK FILE" TO ABEND-REASON
018600         GO TO 1000-ABEND-RTN.
018700
018800     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
018900     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
019000 000-EXIT.
019100     EXIT.
019200
019300 100-MAINLINE.
019400     MOVE "100-MAINLINE" TO PARA-NAME.
019500     IF DTL-TRAILER-REC
019600         MOVE "Y" TO TRAILER-SEEN-SW
019700         MOVE DTL-TOTAL-ALLOCATED  TO WS-TOTAL-ALLOCATED
019800         MOVE DTL-TOTAL-CANDIDATES TO WS-TOTAL-CANDIDATES
019900         GO TO 100-EXIT.
020000
020100     PERFORM 740-WRITE-ALOC-DETAIL THRU 740-EXIT.
020200     ADD +1 TO RECORDS-READ.
020300     PERFORM 900-READ-DETAIL-WORK THRU 900-EXIT.
020400 100-EXIT.
020500     EXIT.
020600
020700 600-PAGE-BREAK.
020800     MOVE "600-PAGE-BREAK" TO PARA-NAME.
020900     WRITE RPT-REC FROM WS-BLANK-LINE.
021000     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
021100     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
021200 600-EXIT.
021300     EXIT.
021400
021500 700-WRITE-PAGE-HDR.
021600     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
021700     WRITE RPT-REC FROM WS-BLANK-LINE
021800         AFTER ADVANCING 1.
021900     MOVE WS-PAGES TO PAGE-NBR-O.
022000     WRITE RPT-REC FROM WS-HDR-REC
022100         AFTER ADVANCING NEXT-PAGE.
022200     WRITE RPT-REC FROM WS-BLANK-LINE
022300         AFTER ADVANCING 1.
022400     ADD +1 TO WS-PAGES.
022500     MOVE ZERO TO WS-LINES.
022600 700-EXIT.
022700     EXIT.
022800
022900 720-WRITE-COLM-HDR.
023000     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
023100     WRITE RPT-REC FROM WS-COLM-HDR-REC
023200         AFTER ADVANCING 2.
023300     ADD +1 TO WS-LINES.
023400 720-EXIT.
023500     EXIT.
023600
023700 740-WRITE-ALOC-DETAIL.
023800     MOVE "740-WRITE-ALOC-DETAIL" TO PARA-NAME.
023900     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
024000
024100     MOVE DTL-STUDENT-NAME TO RPT-STUDENT-NAME-O.
024200     MOVE DTL-STUDENT-ID   TO RPT-STUDENT-ID-O.
024300     MOVE DTL-ROOM-NUMBER  TO RPT-ROOM-NUMBER-O.
024400     MOVE DTL-SCORE        TO WS-SCORE-HOLD.
024500     MOVE WS-SCORE-ABS     TO RPT-SCORE-O.
024600
024700     WRITE RPT-REC FROM WS-ALOC-RPT-REC
024800         AFTER ADVANCING 1.
024900     ADD +1 TO WS-LINES.
025000 740-EXIT.
025100     EXIT.
025200
025300 790-CHECK-PAGINATION.
025400     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
025500     IF WS-LINES GREATER THAN 50
025600         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
025700 790-EXIT.
025800     EXIT.
025900
026000 800-OPEN-FILES.
026100     MOVE "800-OPEN-FILES" TO PARA-NAME.
026200     OPEN INPUT ALLOC-DETAIL-WORK.
026300     OPEN OUTPUT RMRPT.
026400     OPEN OUTPUT SYSOUT.
026500 800-EXIT.
026600     EXIT.
026700
026800 850-CLOSE-FILES.
026900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
027000     CLOSE ALLOC-DETAIL-WORK, RMRPT, SYSOUT.
027100 850-EXIT.
027200     EXIT.
027300
027400 900-READ-DETAIL-WORK.
027500     MOVE "900-READ-DETAIL-WORK" TO PARA-NAME.
027600     READ ALLOC-DETAIL-WORK
027700         AT END
027800         MOVE "N" TO MORE-DETAIL-SW
027900         GO TO 900-EXIT
028000     END-READ.
028100 900-EXIT.
028200     EXIT.
028300
028400 999-CLEANUP.
028500     MOVE "999-CLEANUP" TO PARA-NAME.
028600     IF TRAILER-WAS-SEEN
028700         PERFORM 950-WRITE-CONTROL-TOTALS THRU 950-EXIT
028800     END-IF.
028900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
029000     DISPLAY "** DETAIL LINES PRINTED **".
029100     DISPLAY RECORDS-READ.
029200     DISPLAY "******** NORMAL END OF JOB RMLIST ********".
029300 999-EXIT.
029400     EXIT.
029500
029600 950-WRITE-CONTROL-TOTALS.
029700     MOVE "950-WRITE-CONTROL-TOTALS" TO PARA-NAME.
029800     WRITE RPT-REC FROM WS-BLANK-LINE
029900         AFTER ADVANCING 2.
030000     MOVE WS-TOTAL-CANDIDATES TO TOT-CAND-HDR-O.
030100     MOVE WS-TOTAL-ALLOCATED  TO TOT-ALOC-HDR-O.
030200     WRITE RPT-REC FROM WS-TOTALS-HDR-REC
030300         AFTER ADVANCING 1.
030400
030500     MOVE WS-TOTAL-ALLOCATED  TO SUMM-ALOC-O.
030600     MOVE WS-TOTAL-CANDIDATES TO SUMM-CAND-O.
030700     WRITE RPT-REC FROM WS-SUMMARY-LINE-REC
030800         AFTER ADVANCING 2.
030900 950-EXIT.
031000     EXIT.
031100
031200 1000-ABEND-RTN.
031300     WRITE SYSOUT-REC FROM ABEND-REC.
031400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
031500     DISPLAY "*** ABNORMAL END OF JOB-RMLIST ***" UPON CONSOLE.
031600     DIVIDE ZERO-VAL INTO ONE-VAL.
