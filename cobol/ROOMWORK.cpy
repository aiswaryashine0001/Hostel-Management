000100******************************************************************
000200* ROOMWORK                                                       *
000300* WORK-ROOM-FILE RECORD - ONE ELIGIBLE ROOM (NOT CLOSED, NOT     *
000400* YET FULL).  WRITTEN BY RMEDIT, READ BY RMALLOC TO BUILD THE    *
000500* IN-MEMORY ROOM TABLE THE PLACEMENT PASS SEARCHES.              *
000600*                                                                *
000700* 06/02/08  LDW  ORIGINAL MEMBER - ALLOCATION-REWRITE PROJECT,    TK0608A
000800*                SPLIT OUT OF RMEDIT SO RMALLOC COULD COPY THE    TK0608A
000900*                SAME LAYOUT                                      TK0608A
001000******************************************************************
001100 01  WKS-ROOM-REC.
001200     05  WKS-ROOM-NUMBER          PIC X(10).
001300     05  WKS-ROOM-CAPACITY        PIC 9(02).
001400     05  WKS-ROOM-OCCUPIED        PIC 9(02).
001500     05  WKS-ROOM-STATUS          PIC X(10).
001600     05  FILLER                   PIC X(06) VALUE SPACES.
001650*
001700*--- CAPACITY/OCCUPIED AS A MATCHED PAIR, SAME VIEW ROOMREC -----
001800*--- OFFERS ON THE REAL ROOM-MSTR-REC -----------------------------
001900 01  WKS-ROOM-COUNT-PAIR REDEFINES WKS-ROOM-REC.
002000     05  FILLER                   PIC X(10).
002100     05  WKS-ROOM-COUNT OCCURS 2 TIMES
002200                                 PIC 9(02).
002300     05  FILLER                   PIC X(16).
