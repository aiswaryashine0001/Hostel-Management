000100******************************************************************
000200* STUPREF                                                        *
000300* STUDENT + ROOMMATE-PREFERENCE RECORD - ONE PER CANDIDATE       *
000400* STUDENT NOT YET HOLDING AN ACTIVE ROOM-ALLOCATION RECORD.      *
000500* THE STUDENT AND PREFERENCE DATA ARE CARRIED IN ONE FLAT        *
000600* RECORD FOR THE BATCH (THE ON-LINE SYSTEM KEEPS THEM ON TWO     *
000700* TABLES, ONE-TO-ONE BY STUDENT ID).                             *
000800*                                                                *
000900* 03/14/89  RDH  ORIGINAL MEMBER FOR THE DORM ASSIGNMENT SYSTEM   TK0314A
001000* 08/02/91  RDH  ADDED STUDY/MUSIC/VISITOR PREFERENCE FIELDS      TK0802A
001100* 09/09/98  RDH  Y2K - WIDENED CREATED-AT TO CCYYMMDDHHMMSS       TK0909Y
001200*                (WAS YYMMDDHHMMSS, PIC X(12))                    TK0909Y
001300* 06/02/08  LDW  ADDED SCORED ROOMMATE-COMPATIBILITY FIELDS -     TK0608A
001400*                SOCIAL/SMOKING/TEMPERATURE/NOISE/CLEANLINESS     TK0608A
001500* 11/19/08  LDW  ADDED INTERESTS TAG LIST PER STUDENT-LIFE REQ    TK1119A
001600* 02/09/11  RAG  WIDENED STUDENT-NAME TO X(60), CR#4471           TK0209B
001700******************************************************************
001800 01  STU-PREF-REC.
001900     05  STU-ID                  PIC X(20).
002000     05  STU-NAME                 PIC X(60).
002100     05  STU-CREATED-AT           PIC X(14).
002150*--- DATE-PIECE VIEW OF THE REGISTRATION TIMESTAMP, USED BY THE -
002160*--- OLDEST-FIRST SORT IN RMEDIT (CCYYMMDDHHMMSS) ----------------
002170     05  STU-CREATED-AT-PIECES REDEFINES STU-CREATED-AT.
002180         10  STU-CRT-CCYY         PIC 9(04).
002190         10  STU-CRT-MM           PIC 9(02).
002200         10  STU-CRT-DD           PIC 9(02).
002210         10  STU-CRT-HH           PIC 9(02).
002220         10  STU-CRT-MI           PIC 9(02).
002230         10  STU-CRT-SS           PIC 9(02).
002300     05  STU-PREF-GROUP.
002400         10  STU-SLEEP-TIME       PIC X(20).
002500         10  STU-WAKE-TIME        PIC X(20).
002600         10  STU-STUDY-PREF       PIC X(20).
002700         10  STU-NOISE-TOL        PIC X(10).
002800             88  STU-NOISE-LOW       VALUE "LOW".
002900             88  STU-NOISE-MEDIUM    VALUE "MEDIUM".
003000             88  STU-NOISE-HIGH      VALUE "HIGH".
003100         10  STU-CLEAN-LEVEL      PIC X(10).
003200             88  STU-CLEAN-LOW       VALUE "LOW".
003300             88  STU-CLEAN-MEDIUM    VALUE "MEDIUM".
003400             88  STU-CLEAN-HIGH      VALUE "HIGH".
003500         10  STU-SOCIAL-PREF      PIC X(12).
003600             88  STU-EXTROVERT       VALUE "EXTROVERT".
003700             88  STU-INTROVERT       VALUE "INTROVERT".
003800             88  STU-AMBIVERT        VALUE "AMBIVERT".
003900         10  STU-MUSIC-PREF       PIC X(20).
004000         10  STU-VISITOR-FREQ     PIC X(20).
004100         10  STU-TEMP-PREF        PIC X(20).
004200         10  STU-SMOKING-PREF     PIC X(10).
004300         10  STU-INTERESTS        PIC X(200).
004350*--- SLEEP/WAKE VIEWED AS A 2-ELEMENT TABLE SO CLCLSCOR CAN RUN -
004360*--- THE SAME TIME-COMPATIBILITY PARAGRAPH FOR BOTH FACTORS ----
004370     05  STU-TIME-PAIR REDEFINES STU-PREF-GROUP.
004380         10  STU-TIME-OF-DAY OCCURS 2 TIMES
004390                                 PIC X(20).
004400         10  FILLER               PIC X(322).
004500     05  FILLER                   PIC X(04) VALUE SPACES.
