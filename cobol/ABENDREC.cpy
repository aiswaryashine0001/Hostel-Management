000100******************************************************************
000200* ABENDREC                                                       *
000300* COMMON ABNORMAL-END DIAGNOSTIC RECORD                          *
000400* WRITTEN TO SYSOUT BY ANY JOB STEP IN THE HOSTEL ALLOCATION RUN *
000500* WHEN A FILE-STATUS OR LOGIC CHECK FAILS.  KEPT AS A SEPARATE   *
000600* MEMBER SO RMEDIT/RMALLOC/RMLIST ALL DIAGNOSE THE SAME WAY.     *
000700*                                                                *
000800* 03/14/89  RDH  ORIGINAL MEMBER FOR THE DORM ASSIGNMENT SYSTEM   TK0314A 
000900* 09/09/98  RDH  Y2K - NO DATE FIELDS IN THIS MEMBER, VERIFIED    TK0909Y 
001000*                NO CHANGE REQUIRED                               TK0909Y 
001100* 06/02/08  LDW  RENAMED FIELDS FOR ROOM/STUDENT DIAGNOSTICS ON   TK0608A 
001200*                THE ALLOCATION-REWRITE PROJECT                   TK0608A 
001300******************************************************************
001350*--- FORCES THE ABEND VIA A DELIBERATE DIVIDE-BY-ZERO, SHOP'S -----
001360*--- STANDARD WAY OF GETTING A SYSTEM COMPLETION CODE ON THE ------
001370*--- JOB LOG WHEN A PROGRAM CHECK HAS TO STOP THE RUN -------------
001380 01  ABEND-FORCE-VALUES.
001390     05  ZERO-VAL                PIC 9(01) COMP VALUE ZERO.
001395     05  ONE-VAL                 PIC 9(01) COMP VALUE 1.
001397     05  FILLER                  PIC X(02) VALUE SPACES.
001400 01  ABEND-REC.
001500     05  ABEND-PGM-ID            PIC X(08).
001600     05  FILLER                  PIC X(02) VALUE SPACES.
001700     05  PARA-NAME               PIC X(20).
001800     05  FILLER                  PIC X(02) VALUE SPACES.
001900     05  ABEND-REASON            PIC X(40).
002000     05  FILLER                  PIC X(02) VALUE SPACES.
002100     05  ABEND-DIAG-VALS.
002200         10  EXPECTED-VAL        PIC X(08).
002300         10  ACTUAL-VAL          PIC X(08).
002400     05  FILLER                  PIC X(10) VALUE SPACES.
002500
002600*--- GENERIC VIEW USED BY THE DIAGNOSTIC-COMPARE PARAGRAPHS -----
002700 01  ABEND-REC-COMPARE-VIEW REDEFINES ABEND-REC.
002800     05  FILLER                  PIC X(74).
002900     05  ABEND-VAL-PAIR OCCURS 2 TIMES
003000                                 PIC X(08).
003100     05  FILLER                  PIC X(10).
