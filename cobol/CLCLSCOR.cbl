000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CLCLSCOR.
000400 AUTHOR. R. HALVORSEN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 04/17/09.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100* REMARKS.                                                       *
001200*   SCORES ONE CANDIDATE'S ROOMMATE PREFERENCES AGAINST ONE      *
001300*   SEATED STUDENT'S PREFERENCES AND RETURNS A 0.00-100.00       *
001400*   COMPATIBILITY SCORE.  CALLED ONCE PER CANDIDATE/ROOMMATE     *
001500*   PAIR FROM RMALLOC'S 250-SCORE-ROOM.  EACH PREFERENCE FACTOR  *
001600*   IS WEIGHTED AND SKIPPED ENTIRELY WHEN EITHER SIDE LEFT IT    *
001700*   BLANK - SEE THE FACTOR-WEIGHTS TABLE BELOW.                  *
001800*                                                                *
001900* CHANGE LOG.                                                    *
002000* 03/14/89  RDH  ORIGINAL MEMBER - CLCLBCST, ROOM-CHARGE SHARE    TK0314A 
002100*                CALC FOR THE DORM ASSIGNMENT SYSTEM'S BILLING    TK0314A 
002200*                STEP                                             TK0314A 
002300* 09/09/98  RDH  Y2K - VERIFIED NO DATE FIELDS HANDLED HERE       TK0909Y 
002400* 06/02/08  LDW  RENAMED CLCLSCOR / REWROTE THE PROCEDURE         TK0608A 
002500*                DIVISION FOR THE ALLOCATION-REWRITE PROJECT -    TK0608A 
002600*                BILLING LOGIC REPLACED BY THE ROOMMATE           TK0608A 
002700*                COMPATIBILITY SCORING ENGINE                     TK0608A 
002800* 11/19/08  LDW  ADDED INTERESTS JACCARD BONUS PER STUDENT-LIFE   TK1119A 
002900*                COMMITTEE REQUEST #118                           TK1119A 
003000* 04/17/09  LDW  ADDED SOCIAL-PREFERENCE MATRIX FACTOR, WIDENED   TK0417B 
003100*                DATE-COMPILED                                    TK0417B 
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 INPUT-OUTPUT SECTION.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400 01  ALPHABET-CONSTANTS.
004500     05  LOWER-CASE-ALPHA        PIC X(26) VALUE
004600         "abcdefghijklmnopqrstuvwxyz".
004700     05  UPPER-CASE-ALPHA        PIC X(26) VALUE
004800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004900
005000*--- HOUR-OF-DAY LOOKUP FOR THE TWO TIME FACTORS - SEARCHED -----
005100*--- SEQUENTIALLY, UNKNOWN/BLANK LABELS DEFAULT TO NOON (120) ---
005200 01  TIME-HOUR-TABLE-AREA.
005300     05  FILLER   PIC X(18) VALUE "EARLY MORNING  060".
005400     05  FILLER   PIC X(18) VALUE "MORNING        080".
005500     05  FILLER   PIC X(18) VALUE "LATE MORNING   100".
005600     05  FILLER   PIC X(18) VALUE "NOON           120".
005700     05  FILLER   PIC X(18) VALUE "AFTERNOON      140".
005800     05  FILLER   PIC X(18) VALUE "EVENING        180".
005900     05  FILLER   PIC X(18) VALUE "LATE EVENING   200".
006000     05  FILLER   PIC X(18) VALUE "NIGHT          220".
006100     05  FILLER   PIC X(18) VALUE "LATE NIGHT     240".
006200     05  FILLER   PIC X(18) VALUE "MIDNIGHT       000".
006300
006400 01  TIME-HOUR-TABLE REDEFINES TIME-HOUR-TABLE-AREA.
006500     05  TIME-HOUR-ENTRY OCCURS 10 TIMES INDEXED BY TH-IDX.
006600         10  TIME-HOUR-LABEL     PIC X(15).
006700         10  TIME-HOUR-TENTHS    PIC 9(03).
006800
006900*--- ORDINAL LOOKUP FOR NOISE-TOLERANCE / CLEANLINESS-LEVEL -----
007000 01  ORDINAL-VALUE-AREA.
007100     05  FILLER   PIC X(07) VALUE "LOW   1".
007200     05  FILLER   PIC X(07) VALUE "MEDIUM2".
007300     05  FILLER   PIC X(07) VALUE "HIGH  3".
007400
007500 01  ORDINAL-VALUE-TABLE REDEFINES ORDINAL-VALUE-AREA.
007600     05  ORDINAL-VALUE-ENTRY OCCURS 3 TIMES INDEXED BY OV-IDX.
007700         10  ORDINAL-LABEL       PIC X(06).
007800         10  ORDINAL-VALUE       PIC 9(01).
007900
008000*--- FIXED SOCIAL-PREFERENCE MATRIX, ROW/COL 1=EXTROVERT, -------
008100*--- 2=INTROVERT, 3=AMBIVERT.  CELLS ARE THE SCORE X 1000. ------
008200 01  SOCIAL-MATRIX-AREA.
008300     05  FILLER   PIC X(04) VALUE "1000".
008400     05  FILLER   PIC X(04) VALUE "0400".
008500     05  FILLER   PIC X(04) VALUE "0800".
008600     05  FILLER   PIC X(04) VALUE "0400".
008700     05  FILLER   PIC X(04) VALUE "1000".
008800     05  FILLER   PIC X(04) VALUE "0800".
008900     05  FILLER   PIC X(04) VALUE "0800".
009000     05  FILLER   PIC X(04) VALUE "0800".
009100     05  FILLER   PIC X(04) VALUE "1000".
009200
009300 01  SOCIAL-MATRIX REDEFINES SOCIAL-MATRIX-AREA.
009400     05  SOCIAL-MATRIX-ROW OCCURS 3 TIMES.
009500         10  SOCIAL-MATRIX-CELL OCCURS 3 TIMES PIC 9(04).
009600
009700*--- PER-FACTOR WEIGHTS - FIXED BY THE HOUSING OFFICE, SEE -----
009800*--- THE ALLOCATION-REWRITE PROJECT SPEC SHEET ------------------
009900 01  FACTOR-WEIGHTS.
010000     05  WEIGHT-SLEEP            PIC 9V99 COMP-3 VALUE 0.15.
010100     05  WEIGHT-WAKE             PIC 9V99 COMP-3 VALUE 0.15.
010200     05  WEIGHT-STUDY            PIC 9V99 COMP-3 VALUE 0.12.
010300     05  WEIGHT-NOISE            PIC 9V99 COMP-3 VALUE 0.12.
010400     05  WEIGHT-CLEAN            PIC 9V99 COMP-3 VALUE 0.10.
010500     05  WEIGHT-SOCIAL           PIC 9V99 COMP-3 VALUE 0.10.
010600     05  WEIGHT-MUSIC            PIC 9V99 COMP-3 VALUE 0.08.
010700     05  WEIGHT-VISITOR          PIC 9V99 COMP-3 VALUE 0.08.
010800     05  WEIGHT-TEMP             PIC 9V99 COMP-3 VALUE 0.05.
010900     05  WEIGHT-SMOKING          PIC 9V99 COMP-3 VALUE 0.15.
011000     05  WEIGHT-INTERESTS        PIC 9V99 COMP-3 VALUE 0.10.
011100
011200 01  CALC-WORK-FIELDS.
011300     05  WS-TOTAL-SCORE          PIC S9V9999 COMP-3.
011400     05  WS-TOTAL-WEIGHT         PIC S9V99   COMP-3.
011500     05  WS-FACTOR-SCORE         PIC S9V999  COMP-3.
011600     05  WS-LABEL-1              PIC X(20).
011700     05  WS-LABEL-2              PIC X(20).
011800     05  WS-LOOKUP-LABEL         PIC X(20).
011900     05  WS-UPPER-LABEL          PIC X(20).
012000     05  WS-LOOKUP-TENTHS        PIC 9(03).
012100     05  WS-LOOKUP-HOUR          PIC 9(02)V9 COMP-3.
012200     05  WS-HOUR-1               PIC 9(02)V9 COMP-3.
012300     05  WS-HOUR-2               PIC 9(02)V9 COMP-3.
012400     05  WS-HOUR-DIFF            PIC S9(02)V9 COMP-3.
012500     05  WS-CAT-1                PIC X(20).
012600     05  WS-CAT-2                PIC X(20).
012700     05  WS-ORD-LABEL            PIC X(10).
012800     05  WS-UPPER-ORD-LABEL      PIC X(10).
012900     05  WS-ORD-VALUE            PIC 9(01) COMP.
013000     05  WS-ORD-VAL-1            PIC 9(01) COMP.
013100     05  WS-ORD-VAL-2            PIC 9(01) COMP.
013200     05  WS-ORD-DIFF             PIC S9(01) COMP.
013300     05  WS-SOCIAL-1             PIC X(12).
013400     05  WS-SOCIAL-2             PIC X(12).
013500     05  SOC-ROW-IDX             PIC 9(01) COMP.
013600     05  SOC-COL-IDX             PIC 9(01) COMP.
013700     05  WS-SMOKE-1              PIC X(10).
013800     05  WS-SMOKE-2              PIC X(10).
013900
014000*--- INTERESTS-TAG WORK AREA - 10 TAGS PER SIDE IS SHOP STANDARD-
014100*--- FOR THE STUDENT-LIFE INTERESTS LIST (SEE CR#118) -----------
014200 01  TAG-WORK-AREA.
014300     05  TAG-TABLE-1.
014400         10  TAG-ENTRY-1 OCCURS 10 TIMES PIC X(20).
014500     05  TAG-TABLE-2.
014600         10  TAG-ENTRY-2 OCCURS 10 TIMES PIC X(20).
014700     05  TAG-SET-1.
014800         10  SET-ENTRY-1 OCCURS 10 TIMES PIC X(20).
014900     05  TAG-SET-2.
015000         10  SET-ENTRY-2 OCCURS 10 TIMES PIC X(20).
015100     05  TAG-TEXT-WORK           PIC X(20).
015200     05  TAG-CALL-AREA           PIC X(200).
015300     05  TAG-RETURN-LTH          PIC S9(04).
015400     05  WS-LEAD-CT              PIC 9(02) COMP.
015500     05  TAG-SUB-OUTER           PIC S9(04) COMP.
015600     05  TAG-SUB-INNER           PIC S9(04) COMP.
015700     05  SET-1-COUNT             PIC S9(04) COMP.
015800     05  SET-2-COUNT             PIC S9(04) COMP.
015900     05  INTERSECT-COUNT         PIC S9(04) COMP.
016000     05  UNION-COUNT             PIC S9(04) COMP.
016100     05  DUP-FOUND-SW            PIC X(01).
016200         88  DUP-FOUND              VALUE "Y".
016300     05  MATCH-FOUND-SW          PIC X(01).
016400         88  MATCH-FOUND            VALUE "Y".
016500
016600 LINKAGE SECTION.
016700 01  COMPAT-CALC-REC.
016800     05  CAND-PREFS.
016900         10  CAND-HAS-PREFS-SW   PIC X(01).
017000             88  CAND-HAS-PREFS     VALUE "Y".
017100         10  CAND-SLEEP-TIME     PIC X(20).
017200         10  CAND-WAKE-TIME      PIC X(20).
017300         10  CAND-STUDY-PREF     PIC X(20).
017400         10  CAND-NOISE-TOL      PIC X(10).
017500         10  CAND-CLEAN-LEVEL    PIC X(10).
017600         10  CAND-SOCIAL-PREF    PIC X(12).
017700         10  CAND-MUSIC-PREF     PIC X(20).
017800         10  CAND-VISITOR-FREQ   PIC X(20).
017900         10  CAND-TEMP-PREF      PIC X(20).
018000         10  CAND-SMOKING-PREF   PIC X(10).
018100         10  CAND-INTERESTS      PIC X(200).
018200     05  MATE-PREFS.
018300         10  MATE-HAS-PREFS-SW   PIC X(01).
018400             88  MATE-HAS-PREFS     VALUE "Y".
018500         10  MATE-SLEEP-TIME     PIC X(20).
018600         10  MATE-WAKE-TIME      PIC X(20).
018700         10  MATE-STUDY-PREF     PIC X(20).
018800         10  MATE-NOISE-TOL      PIC X(10).
018900         10  MATE-CLEAN-LEVEL    PIC X(10).
019000         10  MATE-SOCIAL-PREF    PIC X(12).
019100         10  MATE-MUSIC-PREF     PIC X(20).
019200         10  MATE-VISITOR-FREQ   PIC X(20).
019300         10  MATE-TEMP-PREF      PIC X(20).
019400         10  MATE-SMOKING-PREF   PIC X(10).
019500         10  MATE-INTERESTS      PIC X(200).
019600     05  COMPAT-SCORE            PIC S9(3)V99 COMP-3.
019700
019800 01  RETURN-CD                   PIC 9(4) COMP.
019900
020000 PROCEDURE DIVISION USING COMPAT-CALC-REC, RETURN-CD.
020100     MOVE ZERO TO WS-TOTAL-SCORE, WS-TOTAL-WEIGHT.
020200
020300     IF CAND-HAS-PREFS-SW = "N" OR MATE-HAS-PREFS-SW = "N"
020400         MOVE 50.00 TO COMPAT-SCORE
020500         GO TO 999-RETURN.
020600
020700     PERFORM 100-SLEEP-COMPAT   THRU 100-EXIT.
020800     PERFORM 110-WAKE-COMPAT    THRU 110-EXIT.
020900     PERFORM 200-STUDY-COMPAT   THRU 200-EXIT.
021000     PERFORM 210-MUSIC-COMPAT   THRU 210-EXIT.
021100     PERFORM 220-VISITOR-COMPAT THRU 220-EXIT.
021200     PERFORM 230-TEMP-COMPAT    THRU 230-EXIT.
021300     PERFORM 300-NOISE-COMPAT   THRU 300-EXIT.
021400     PERFORM 310-CLEAN-COMPAT   THRU 310-EXIT.
021500     PERFORM 400-SOCIAL-COMPAT  THRU 400-EXIT.
021600     PERFORM 500-SMOKING-COMPAT THRU 500-EXIT.
021700     PERFORM 600-INTERESTS-COMPAT THRU 600-EXIT.
021800     PERFORM 900-WEIGH-AND-ROUND THRU 900-EXIT.
021900
022000 999-RETURN.
022100     MOVE ZERO TO RETURN-CD.
022200     GOBACK.
022300
022400
022500 100-SLEEP-COMPAT.
022600     IF CAND-SLEEP-TIME = SPACES OR MATE-SLEEP-TIME = SPACES
022700         GO TO 100-EXIT.
022800     MOVE CAND-SLEEP-TIME TO WS-LABEL-1.
022900     MOVE MATE-SLEEP-TIME TO WS-LABEL-2.
023000     PERFORM 120-TIME-COMPAT-CALC THRU 120-EXIT.
023100     COMPUTE WS-TOTAL-SCORE = WS-TOTAL-SCORE +
023200          (WS-FACTOR-SCORE * WEIGHT-SLEEP).
023300     ADD WEIGHT-SLEEP TO WS-TOTAL-WEIGHT.
023400 100-EXIT.
023500     EXIT.
023600
023700 110-WAKE-COMPAT.
023800     IF CAND-WAKE-TIME = SPACES OR MATE-WAKE-TIME = SPACES
023900         GO TO 110-EXIT.
024000     MOVE CAND-WAKE-TIME TO WS-LABEL-1.
024100     MOVE MATE-WAKE-TIME TO WS-LABEL-2.
024200     PERFORM 120-TIME-COMPAT-CALC THRU 120-EXIT.
024300     COMPUTE WS-TOTAL-SCORE = WS-TOTAL-SCORE +
024400          (WS-FACTOR-SCORE * WEIGHT-WAKE).
024500     ADD WEIGHT-WAKE TO WS-TOTAL-WEIGHT.
024600 110-EXIT.
024700     EXIT.
024800
024900*--- SHARED HOUR-DIFFERENCE ENGINE FOR BOTH TIME FACTORS - ------
025000*--- WS-LABEL-1/WS-LABEL-2 SET BY THE CALLING PARAGRAPH ---------
025100 120-TIME-COMPAT-CALC.
025200     MOVE WS-LABEL-1 TO WS-LOOKUP-LABEL.
025300     PERFORM 130-HOUR-LOOKUP THRU 130-EXIT.
025400     MOVE WS-LOOKUP-HOUR TO WS-HOUR-1.
025500
025600     MOVE WS-LABEL-2 TO WS-LOOKUP-LABEL.
025700     PERFORM 130-HOUR-LOOKUP THRU 130-EXIT.
025800     MOVE WS-LOOKUP-HOUR TO WS-HOUR-2.
025900
026000     COMPUTE WS-HOUR-DIFF = WS-HOUR-1 - WS-HOUR-2.
026100     IF WS-HOUR-DIFF < 0
026200         COMPUTE WS-HOUR-DIFF = WS-HOUR-DIFF * -1.
026300     IF WS-HOUR-DIFF > 12
026400         COMPUTE WS-HOUR-DIFF = 24 - WS-HOUR-DIFF.
026500
026600     COMPUTE WS-FACTOR-SCORE = 1 - (WS-HOUR-DIFF / 3).
026700     IF WS-FACTOR-SCORE < 0
026800         MOVE 0 TO WS-FACTOR-SCORE.
026900 120-EXIT.
027000     EXIT.
027100
027200 130-HOUR-LOOKUP.
027300     MOVE WS-LOOKUP-LABEL TO WS-UPPER-LABEL.
027400     INSPECT WS-UPPER-LABEL CONVERTING LOWER-CASE-ALPHA TO
027500          UPPER-CASE-ALPHA.
027600     MOVE 120 TO WS-LOOKUP-TENTHS.
027700     SET TH-IDX TO 1.
027800     SEARCH TIME-HOUR-ENTRY
027900         AT END
028000             CONTINUE
028100         WHEN TIME-HOUR-LABEL (TH-IDX) = WS-UPPER-LABEL (1:15)
028200             MOVE TIME-HOUR-TENTHS (TH-IDX) TO WS-LOOKUP-TENTHS
028300     END-SEARCH.
028400     COMPUTE WS-LOOKUP-HOUR = WS-LOOKUP-TENTHS / 10.
028500 130-EXIT.
028600     EXIT.
028700
028800 200-STUDY-COMPAT.
028900     IF CAND-STUDY-PREF = SPACES OR MATE-STUDY-PREF = SPACES
029000         GO TO 200-EXIT.
029100     MOVE CAND-STUDY-PREF TO WS-CAT-1.
029200     MOVE MATE-STUDY-PREF TO WS-CAT-2.
029300     INSPECT WS-CAT-1 CONVERTING LOWER-CASE-ALPHA TO
029400          UPPER-CASE-ALPHA.
029500     INSPECT WS-CAT-2 CONVERTING LOWER-CASE-ALPHA TO
029600          UPPER-CASE-ALPHA.
029700     IF WS-CAT-1 = WS-CAT-2
029800         MOVE 1.0 TO WS-FACTOR-SCORE
029900     ELSE
030000         MOVE 0.5 TO WS-FACTOR-SCORE.
030100     COMPUTE WS-TOTAL-SCORE = WS-TOTAL-SCORE +
030200          (WS-FACTOR-SCORE * WEIGHT-STUDY).
030300     ADD WEIGHT-STUDY TO WS-TOTAL-WEIGHT.
030400 200-EXIT.
030500     EXIT.
030600
030700 210-MUSIC-COMPAT.
030800     IF CAND-MUSIC-PREF = SPACES OR MATE-MUSIC-PREF = SPACES
030900         GO TO 210-EXIT.
031000     MOVE CAND-MUSIC-PREF TO WS-CAT-1.
031100     MOVE MATE-MUSIC-PREF TO WS-CAT-2.
031200     INSPECT WS-CAT-1 CONVERTING LOWER-CASE-ALPHA TO
031300          UPPER-CASE-ALPHA.
031400     INSPECT WS-CAT-2 CONVERTING LOWER-CASE-ALPHA TO
031500          UPPER-CASE-ALPHA.
031600     IF WS-CAT-1 = WS-CAT-2
031700         MOVE 1.0 TO WS-FACTOR-SCORE
031800     ELSE
031900         MOVE 0.5 TO WS-FACTOR-SCORE.
032000     COMPUTE WS-TOTAL-SCORE = WS-TOTAL-SCORE +
032100          (WS-FACTOR-SCORE * WEIGHT-MUSIC).
032200     ADD WEIGHT-MUSIC TO WS-TOTAL-WEIGHT.
032300 210-EXIT.
032400     EXIT.
032500
032600 220-VISITOR-COMPAT.
032700     IF CAND-VISITOR-FREQ = SPACES OR MATE-VISITOR-FREQ = SPACES
032800         GO TO 220-EXIT.
032900     MOVE CAND-VISITOR-FREQ TO WS-CAT-1.
033000     MOVE MATE-VISITOR-FREQ TO WS-CAT-2.
033100     INSPECT WS-CAT-1 CONVERTING LOWER-CASE-ALPHA TO
033200          UPPER-CASE-ALPHA.
033300     INSPECT WS-CAT-2 CONVERTING LOWER-CASE-ALPHA TO
033400          UPPER-CASE-ALPHA.
033500     IF WS-CAT-1 = WS-CAT-2
033600         MOVE 1.0 TO WS-FACTOR-SCORE
033700     ELSE
033800         MOVE 0.5 TO WS-FACTOR-SCORE.
033900     COMPUTE WS-TOTAL-SCORE = WS-TOTAL-SCORE +
034000          (WS-FACTOR-SCORE * WEIGHT-VISITOR).
034100     ADD WEIGHT-VISITOR TO WS-TOTAL-WEIGHT.
034200 220-EXIT.
034300     EXIT.
034400
034500 230-TEMP-COMPAT.
034600     IF CAND-TEMP-PREF = SPACES OR MATE-TEMP-PREF = SPACES
034700         GO TO 230-EXIT.
034800     MOVE CAND-TEMP-PREF TO WS-CAT-1.
034900     MOVE MATE-TEMP-PREF TO WS-CAT-2.
035000     INSPECT WS-CAT-1 CONVERTING LOWER-CASE-ALPHA TO
035100          UPPER-CASE-ALPHA.
035200     INSPECT WS-CAT-2 CONVERTING LOWER-CASE-ALPHA TO
035300          UPPER-CASE-ALPHA.
035400     IF WS-CAT-1 = WS-CAT-2
035500         MOVE 1.0 TO WS-FACTOR-SCORE
035600     ELSE
035700         MOVE 0.5 TO WS-FACTOR-SCORE.
035800     COMPUTE WS-TOTAL-SCORE = WS-TOTAL-SCORE +
035900          (WS-FACTOR-SCORE * WEIGHT-TEMP).
036000     ADD WEIGHT-TEMP TO WS-TOTAL-WEIGHT.
036100 230-EXIT.
036200     EXIT.
036300
036400 300-NOISE-COMPAT.
036500     IF CAND-NOISE-TOL = SPACES OR MATE-NOISE-TOL = SPACES
036600         GO TO 300-EXIT.
036700     MOVE CAND-NOISE-TOL TO WS-ORD-LABEL.
036800     PERFORM 320-ORDINAL-LOOKUP THRU 320-EXIT.
036900     MOVE WS-ORD-VALUE TO WS-ORD-VAL-1.
037000     MOVE MATE-NOISE-TOL TO WS-ORD-LABEL.
037100     PERFORM 320-ORDINAL-LOOKUP THRU 320-EXIT.
037200     MOVE WS-ORD-VALUE TO WS-ORD-VAL-2.
037300
037400     COMPUTE WS-ORD-DIFF = WS-ORD-VAL-1 - WS-ORD-VAL-2.
037500     IF WS-ORD-DIFF < 0
037600         COMPUTE WS-ORD-DIFF = WS-ORD-DIFF * -1.
037700     COMPUTE WS-FACTOR-SCORE = 1 - (WS-ORD-DIFF / 2).
037800     IF WS-FACTOR-SCORE < 0
037900         MOVE 0 TO WS-FACTOR-SCORE.
038000
038100     COMPUTE WS-TOTAL-SCORE = WS-TOTAL-SCORE +
038200          (WS-FACTOR-SCORE * WEIGHT-NOISE).
038300     ADD WEIGHT-NOISE TO WS-TOTAL-WEIGHT.
038400 300-EXIT.
038500     EXIT.
038600
038700 310-CLEAN-COMPAT.
038800     IF CAND-CLEAN-LEVEL = SPACES OR MATE-CLEAN-LEVEL = SPACES
038900         GO TO 310-EXIT.
039000     MOVE CAND-CLEAN-LEVEL TO WS-ORD-LABEL.
039100     PERFORM 320-ORDINAL-LOOKUP THRU 320-EXIT.
039200     MOVE WS-ORD-VALUE TO WS-ORD-VAL-1.
039300     MOVE MATE-CLEAN-LEVEL TO WS-ORD-LABEL.
039400     PERFORM 320-ORDINAL-LOOKUP THRU 320-EXIT.
039500     MOVE WS-ORD-VALUE TO WS-ORD-VAL-2.
039600
039700     COMPUTE WS-ORD-DIFF = WS-ORD-VAL-1 - WS-ORD-VAL-2.
039800     IF WS-ORD-DIFF < 0
039900         COMPUTE WS-ORD-DIFF = WS-ORD-DIFF * -1.
040000     COMPUTE WS-FACTOR-SCORE = 1 - (WS-ORD-DIFF / 2).
040100     IF WS-FACTOR-SCORE < 0
040200         MOVE 0 TO WS-FACTOR-SCORE.
040300
040400     COMPUTE WS-TOTAL-SCORE = WS-TOTAL-SCORE +
040500          (WS-FACTOR-SCORE * WEIGHT-CLEAN).
040600     ADD WEIGHT-CLEAN TO WS-TOTAL-WEIGHT.
040700 310-EXIT.
040800     EXIT.
040900
041000 320-ORDINAL-LOOKUP.
041100     MOVE WS-ORD-LABEL TO WS-UPPER-ORD-LABEL.
041200     INSPECT WS-UPPER-ORD-LABEL CONVERTING LOWER-CASE-ALPHA TO
041300          UPPER-CASE-ALPHA.
041400     MOVE 2 TO WS-ORD-VALUE.
041500     SET OV-IDX TO 1.
041600     SEARCH ORDINAL-VALUE-ENTRY
041700         AT END
041800             CONTINUE
041900         WHEN ORDINAL-LABEL (OV-IDX) = WS-UPPER-ORD-LABEL (1:6)
042000             MOVE ORDINAL-VALUE (OV-IDX) TO WS-ORD-VALUE
042100     END-SEARCH.
042200 320-EXIT.
042300     EXIT.
042400
042500 400-SOCIAL-COMPAT.
042600     IF CAND-SOCIAL-PREF = SPACES OR MATE-SOCIAL-PREF = SPACES
042700         GO TO 400-EXIT.
042800     MOVE CAND-SOCIAL-PREF TO WS-SOCIAL-1.
042900     MOVE MATE-SOCIAL-PREF TO WS-SOCIAL-2.
043000     INSPECT WS-SOCIAL-1 CONVERTING LOWER-CASE-ALPHA TO
043100          UPPER-CASE-ALPHA.
043200     INSPECT WS-SOCIAL-2 CONVERTING LOWER-CASE-ALPHA TO
043300          UPPER-CASE-ALPHA.
043400
043500     EVALUATE TRUE
043600         WHEN WS-SOCIAL-1 = "EXTROVERT   "
043700             MOVE 1 TO SOC-ROW-IDX
043800         WHEN WS-SOCIAL-1 = "INTROVERT   "
043900             MOVE 2 TO SOC-ROW-IDX
044000         WHEN WS-SOCIAL-1 = "AMBIVERT    "
044100             MOVE 3 TO SOC-ROW-IDX
044200         WHEN OTHER
044300             MOVE 0 TO SOC-ROW-IDX
044400     END-EVALUATE.
044500
044600     EVALUATE TRUE
044700         WHEN WS-SOCIAL-2 = "EXTROVERT   "
044800             MOVE 1 TO SOC-COL-IDX
044900         WHEN WS-SOCIAL-2 = "INTROVERT   "
045000             MOVE 2 TO SOC-COL-IDX
045100         WHEN WS-SOCIAL-2 = "AMBIVERT    "
045200             MOVE 3 TO SOC-COL-IDX
045300         WHEN OTHER
045400             MOVE 0 TO SOC-COL-IDX
045500     END-EVALUATE.
045600
045700     IF SOC-ROW-IDX = 0 OR SOC-COL-IDX = 0
045800         MOVE .5 TO WS-FACTOR-SCORE
045900     ELSE
046000         COMPUTE WS-FACTOR-SCORE =
046100             SOCIAL-MATRIX-CELL (SOC-ROW-IDX, SOC-COL-IDX) / 1000.
046200
046300     COMPUTE WS-TOTAL-SCORE = WS-TOTAL-SCORE +
046400          (WS-FACTOR-SCORE * WEIGHT-SOCIAL).
046500     ADD WEIGHT-SOCIAL TO WS-TOTAL-WEIGHT.
046600 400-EXIT.
046700     EXIT.
046800
046900 500-SMOKING-COMPAT.
047000     IF CAND-SMOKING-PREF = SPACES OR MATE-SMOKING-PREF = SPACES
047100         GO TO 500-EXIT.
047200     MOVE CAND-SMOKING-PREF TO WS-SMOKE-1.
047300     MOVE MATE-SMOKING-PREF TO WS-SMOKE-2.
047400     INSPECT WS-SMOKE-1 CONVERTING LOWER-CASE-ALPHA TO
047500          UPPER-CASE-ALPHA.
047600     INSPECT WS-SMOKE-2 CONVERTING LOWER-CASE-ALPHA TO
047700          UPPER-CASE-ALPHA.
047800*--- HIGH WEIGHT FOR SMOKING COMPATIBILITY - BINARY, NO PARTIAL -
047900*--- CREDIT ON A MISMATCH (HOUSING OFFICE POLICY) ---------------
048000     IF WS-SMOKE-1 = WS-SMOKE-2
048100         MOVE 1.0 TO WS-FACTOR-SCORE
048200     ELSE
048300         MOVE 0 TO WS-FACTOR-SCORE.
048400     COMPUTE WS-TOTAL-SCORE = WS-TOTAL-SCORE +
048500          (WS-FACTOR-SCORE * WEIGHT-SMOKING).
048600     ADD WEIGHT-SMOKING TO WS-TOTAL-WEIGHT.
048700 500-EXIT.
048800     EXIT.
048900
049000 600-INTERESTS-COMPAT.
049100     IF CAND-INTERESTS = SPACES OR MATE-INTERESTS = SPACES
049200         GO TO 600-EXIT.
049300
049400     MOVE ZERO TO SET-1-COUNT, SET-2-COUNT, INTERSECT-COUNT.
049500     MOVE SPACES TO TAG-TABLE-1, TAG-TABLE-2, TAG-SET-1,
049600          TAG-SET-2.
049700
049800     UNSTRING CAND-INTERESTS DELIMITED BY "," OR ";"
049900         INTO TAG-ENTRY-1 (1) TAG-ENTRY-1 (2) TAG-ENTRY-1 (3)
050000              TAG-ENTRY-1 (4) TAG-ENTRY-1 (5) TAG-ENTRY-1 (6)
050100              TAG-ENTRY-1 (7) TAG-ENTRY-1 (8) TAG-ENTRY-1 (9)
050200              TAG-ENTRY-1 (10).
050300     UNSTRING MATE-INTERESTS DELIMITED BY "," OR ";"
050400         INTO TAG-ENTRY-2 (1) TAG-ENTRY-2 (2) TAG-ENTRY-2 (3)
050500              TAG-ENTRY-2 (4) TAG-ENTRY-2 (5) TAG-ENTRY-2 (6)
050600              TAG-ENTRY-2 (7) TAG-ENTRY-2 (8) TAG-ENTRY-2 (9)
050700              TAG-ENTRY-2 (10).
050800
050900     PERFORM 610-BUILD-SET-ONE THRU 610-EXIT
051000         VARYING TAG-SUB-OUTER FROM 1 BY 1
051100         UNTIL TAG-SUB-OUTER > 10.
051200     PERFORM 620-BUILD-SET-TWO THRU 620-EXIT
051300         VARYING TAG-SUB-OUTER FROM 1 BY 1
051400         UNTIL TAG-SUB-OUTER > 10.
051500
051600     IF SET-1-COUNT = 0 OR SET-2-COUNT = 0
051700         MOVE .5 TO WS-FACTOR-SCORE
051800     ELSE
051900         PERFORM 630-COUNT-INTERSECTION THRU 630-EXIT
052000             VARYING TAG-SUB-OUTER FROM 1 BY 1
052100             UNTIL TAG-SUB-OUTER > SET-1-COUNT
052200         COMPUTE UNION-COUNT = SET-1-COUNT + SET-2-COUNT -
052300              INTERSECT-COUNT
052400         IF UNION-COUNT = 0
052500             MOVE 0 TO WS-FACTOR-SCORE
052600         ELSE
052700             COMPUTE WS-FACTOR-SCORE ROUNDED =
052800                 INTERSECT-COUNT / UNION-COUNT.
052900
053000     COMPUTE WS-TOTAL-SCORE = WS-TOTAL-SCORE +
053100          (WS-FACTOR-SCORE * WEIGHT-INTERESTS).
053200     ADD WEIGHT-INTERESTS TO WS-TOTAL-WEIGHT.
053300 600-EXIT.
053400     EXIT.
053500
053600*--- TRIM (LEADING SPACES LEFT BY THE UNSTRING SPLIT), ----------
053700*--- UPPERCASE AND DEDUPE ONE CANDIDATE TAG INTO TAG-SET-1 ------
053800 610-BUILD-SET-ONE.
053900     IF TAG-ENTRY-1 (TAG-SUB-OUTER) = SPACES
054000         GO TO 610-EXIT.
054100
054200     MOVE TAG-ENTRY-1 (TAG-SUB-OUTER) TO TAG-CALL-AREA.
054300     CALL "TRIMLTH" USING TAG-CALL-AREA, TAG-RETURN-LTH.
054400     IF TAG-RETURN-LTH = 0
054500         GO TO 610-EXIT.
054600
054700     MOVE ZERO TO WS-LEAD-CT.
054800     INSPECT TAG-ENTRY-1 (TAG-SUB-OUTER)
054900                   TALLYING WS-LEAD-CT FOR LEADING SPACES.
055000     IF WS-LEAD-CT < 20
055100         MOVE TAG-ENTRY-1 (TAG-SUB-OUTER)
055200                  (WS-LEAD-CT + 1 : 20 - WS-LEAD-CT) TO
055300                  TAG-TEXT-WORK
055400     ELSE
055500         MOVE SPACES TO TAG-TEXT-WORK.
055600
055700     INSPECT TAG-TEXT-WORK CONVERTING LOWER-CASE-ALPHA TO
055800          UPPER-CASE-ALPHA.
055900
056000     MOVE "N" TO DUP-FOUND-SW.
056100     PERFORM 640-CHECK-DUP-ONE THRU 640-EXIT
056200         VARYING TAG-SUB-INNER FROM 1 BY 1
056300         UNTIL TAG-SUB-INNER > SET-1-COUNT OR DUP-FOUND.
056400
056500     IF NOT DUP-FOUND
056600         ADD 1 TO SET-1-COUNT
056700         MOVE TAG-TEXT-WORK TO SET-ENTRY-1 (SET-1-COUNT).
056800 610-EXIT.
056900     EXIT.
057000
057100 620-BUILD-SET-TWO.
057200     IF TAG-ENTRY-2 (TAG-SUB-OUTER) = SPACES
057300         GO TO 620-EXIT.
057400
057500     MOVE TAG-ENTRY-2 (TAG-SUB-OUTER) TO TAG-CALL-AREA.
057600     CALL "TRIMLTH" USING TAG-CALL-AREA, TAG-RETURN-LTH.
057700     IF TAG-RETURN-LTH = 0
057800         GO TO 620-EXIT.
057900
058000     MOVE ZERO TO WS-LEAD-CT.
058100     INSPECT TAG-ENTRY-2 (TAG-SUB-OUTER)
058200                   TALLYING WS-LEAD-CT FOR LEADING SPACES.
058300     IF WS-LEAD-CT < 20
058400         MOVE TAG-ENTRY-2 (TAG-SUB-OUTER)
058500                  (WS-LEAD-CT + 1 : 20 - WS-LEAD-CT) TO
058600                  TAG-TEXT-WORK
058700     ELSE
058800         MOVE SPACES TO TAG-TEXT-WORK.
058900
059000     INSPECT TAG-TEXT-WORK CONVERTING LOWER-CASE-ALPHA TO
059100          UPPER-CASE-ALPHA.
059200
059300     MOVE "N" TO DUP-FOUND-SW.
059400     PERFORM 645-CHECK-DUP-TWO THRU 645-EXIT
059500         VARYING TAG-SUB-INNER FROM 1 BY 1
059600         UNTIL TAG-SUB-INNER > SET-2-COUNT OR DUP-FOUND.
059700
059800     IF NOT DUP-FOUND
059900         ADD 1 TO SET-2-COUNT
060000         MOVE TAG-TEXT-WORK TO SET-ENTRY-2 (SET-2-COUNT).
060100 620-EXIT.
060200     EXIT.
060300
060400 630-COUNT-INTERSECTION.
060500     MOVE "N" TO MATCH-FOUND-SW.
060600     PERFORM 650-CHECK-MATCH THRU 650-EXIT
060700         VARYING TAG-SUB-INNER FROM 1 BY 1
060800         UNTIL TAG-SUB-INNER > SET-2-COUNT OR MATCH-FOUND.
060900     IF MATCH-FOUND
061000         ADD 1 TO INTERSECT-COUNT.
061100 630-EXIT.
061200     EXIT.
061300
061400 640-CHECK-DUP-ONE.
061500     IF SET-ENTRY-1 (TAG-SUB-INNER) = TAG-TEXT-WORK
061600         MOVE "Y" TO DUP-FOUND-SW.
061700 640-EXIT.
061800     EXIT.
061900
062000 645-CHECK-DUP-TWO.
062100     IF SET-ENTRY-2 (TAG-SUB-INNER) = TAG-TEXT-WORK
062200         MOVE "Y" TO DUP-FOUND-SW.
062300 645-EXIT.
062400     EXIT.
062500
062600 650-CHECK-MATCH.
062700     IF SET-ENTRY-1 (TAG-SUB-OUTER) = SET-ENTRY-2 (TAG-SUB-INNER)
062800         MOVE "Y" TO MATCH-FOUND-SW.
062900 650-EXIT.
063000     EXIT.
063100
063200 900-WEIGH-AND-ROUND.
063300     IF WS-TOTAL-WEIGHT = ZERO
063400         MOVE 50.00 TO COMPAT-SCORE
063500     ELSE
063600         COMPUTE COMPAT-SCORE ROUNDED =
063700             (WS-TOTAL-SCORE / WS-TOTAL-WEIGHT) * 100.
063800 900-EXIT.
063900     EXIT.
