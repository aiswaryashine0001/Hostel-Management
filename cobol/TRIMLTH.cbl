000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRIMLTH.
000400 AUTHOR. R. HALVORSEN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 06/02/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100* REMARKS.                                                       *
001200*   RETURNS THE TRIMMED LENGTH OF A TAG TOKEN (LEADING AND       *
001300*   TRAILING SPACES REMOVED) SO CLCLSCOR CAN BUILD THE INTERESTS *
001400*   SET WITHOUT CARRYING BLANKS INTO THE JACCARD COMPARE.        *
001500*   ADAPTED FROM THE OLD STRLTH UTILITY USED BY THE DORM         *
001600*   ASSIGNMENT SYSTEM'S NAME EDITS - SAME MECHANISM, RENAMED.    *
001700*                                                                *
001800* CHANGE LOG.                                                    *
001900* 03/14/89  RDH  ORIGINAL MEMBER - STRLTH, FIELD-LENGTH UTILITY   TK0314A 
002000*                FOR THE DORM ASSIGNMENT SYSTEM'S NAME EDITS      TK0314A 
002100* 09/09/98  RDH  Y2K - VERIFIED NO DATE FIELDS HANDLED HERE       TK0909Y 
002200* 06/02/08  LDW  RENAMED/RETARGETED AS TRIMLTH FOR THE HOSTEL     TK0608A 
002300*                ALLOCATION REWRITE - TRAILING-BLANK TRIM LOGIC   TK0608A 
002400*                CARRIED FORWARD UNCHANGED FROM OLD STRLTH        TK0608A 
002500* 11/19/08  LDW  ADDED LEADING-SPACE TRIM FOR TAG TOKENS (THE     TK1119B 
002600*                OLD ROUTINE ONLY TRIMMED TRAILING BLANKS)        TK1119B 
002700* 11/19/08  LDW  REPLACED FUNCTION REVERSE WITH A BACKWARD TABLE  TK1119B 
002800*                SCAN - SHOP STANDARDS NO LONGER ALLOW COMPILER   TK1119B 
002900*                INTRINSIC FUNCTIONS ON THIS PROJECT              TK1119B 
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 INPUT-OUTPUT SECTION.
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000
004100 WORKING-STORAGE SECTION.
004200 01  MISC-FIELDS.
004300     05  LEAD-CT                 PIC S9(4) COMP.
004400     05  TRAIL-CT                PIC S9(4) COMP.
004500     05  FWD-SUB                 PIC S9(4) COMP.
004600     05  REV-SUB                 PIC S9(4) COMP.
004700     05  TEMP-TAG-TXT            PIC X(200).
004800
004900*--- CHAR-AT-A-TIME VIEW, BUILT BACKWARD FROM TAG-TEXT SO THE ----
005000*--- TRAILING-SPACE TALLY BELOW CAN REUSE THE LEADING-SPACE -----
005100*--- PHRASE OF INSPECT INSTEAD OF A SEPARATE TRAILING CLASS -----
005200 01  TEMP-TAG-TBL REDEFINES TEMP-TAG-TXT.
005300     05  TEMP-TAG-CHAR OCCURS 200 TIMES
005400                                 PIC X(01).
005500
005600 LINKAGE SECTION.
005700 01  TAG-TEXT                   PIC X(200).
005800
005900*--- CHAR-AT-A-TIME VIEW OF THE INCOMING TAG, WALKED END-FOR-END -
006000*--- INTO TEMP-TAG-TBL ABOVE (NO COMPILER REVERSE FUNCTION) -----
006100 01  TAG-TEXT-TBL REDEFINES TAG-TEXT.
006200     05  TAG-CHAR OCCURS 200 TIMES
006300                                 PIC X(01).
006400
006500 01  RETURN-LTH                 PIC S9(4).
006600
006700*--- SAME FIELD, VIEWED UNSIGNED, FOR THE CALLER'S DISPLAY-ONLY -
006800*--- DIAGNOSTICS (CLCLSCOR NEVER PASSES A NEGATIVE LENGTH IN) ---
006900 01  RETURN-LTH-UNSIGNED REDEFINES RETURN-LTH
007000                                 PIC 9(4).
007100
007200 PROCEDURE DIVISION USING TAG-TEXT, RETURN-LTH.
007300     MOVE 0 TO LEAD-CT.
007400     MOVE 0 TO TRAIL-CT.
007500     INSPECT TAG-TEXT TALLYING LEAD-CT FOR LEADING SPACES.
007600
007700     MOVE SPACES TO TEMP-TAG-TXT.
007800     PERFORM 100-REVERSE-TAG THRU 100-REVERSE-TAG-EXIT
007900         VARYING FWD-SUB FROM 1 BY 1
008000         UNTIL FWD-SUB > 200.
008100
008200     INSPECT TEMP-TAG-TXT
008300                    TALLYING TRAIL-CT FOR LEADING SPACES.
008400
008500     COMPUTE RETURN-LTH =
008600          LENGTH OF TAG-TEXT - LEAD-CT - TRAIL-CT.
008700     IF RETURN-LTH < 0
008800         MOVE 0 TO RETURN-LTH.
008900
009000     GOBACK.
009100
009200 100-REVERSE-TAG.
009300     COMPUTE REV-SUB = 201 - FWD-SUB.
009400     MOVE TAG-CHAR (FWD-SUB) TO TEMP-TAG-CHAR (REV-SUB).
009500 100-REVERSE-TAG-EXIT.
009600     EXIT.
