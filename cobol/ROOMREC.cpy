000100******************************************************************
000200* ROOMREC                                                        *
000300* HOSTEL ROOM CAPACITY/OCCUPANCY LEDGER - ONE RECORD PER ROOM.   *
000400* REWRITTEN BY RMALLOC EACH TIME A STUDENT IS PLACED IN THE ROOM.*
000500*                                                                *
000600* 03/14/89  RDH  ORIGINAL MEMBER FOR THE DORM ASSIGNMENT SYSTEM   TK0314A 
000700* 09/09/98  RDH  Y2K - NO DATE FIELDS IN THIS MEMBER, VERIFIED    TK0909Y 
000800*                NO CHANGE REQUIRED                               TK0909Y 
000900* 06/02/08  LDW  ADDED ROOM-STATUS FOR THE ALLOCATION REWRITE     TK0608A 
001000* 09/30/09  RAG  DEFAULTED CAPACITY TO 2 PER HOUSING-OFFICE REQ   TK0930A 
001100******************************************************************
001200 01  ROOM-MSTR-REC.
001300     05  ROOM-NUMBER             PIC X(10).
001400     05  ROOM-CAPACITY           PIC 9(02).
001500     05  ROOM-OCCUPIED           PIC 9(02).
001600     05  ROOM-STATUS             PIC X(10).
001700         88  ROOM-AVAILABLE         VALUE "AVAILABLE".
001800         88  ROOM-CLOSED            VALUE "CLOSED".
001900     05  FILLER                  PIC X(06) VALUE SPACES.
002000
002100*--- CAPACITY AND OCCUPIED VIEWED AS A MATCHED PAIR SO THE ------
002200*--- EDIT PARAGRAPH IN RMEDIT CAN RANGE-CHECK BOTH THE SAME WAY -
002300 01  ROOM-COUNT-PAIR REDEFINES ROOM-MSTR-REC.
002400     05  FILLER                  PIC X(10).
002500     05  ROOM-COUNT OCCURS 2 TIMES
002600                                 PIC 9(02).
002700     05  FILLER                  PIC X(16).
