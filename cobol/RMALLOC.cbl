000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RMALLOC.
000400 AUTHOR. R. HALVORSEN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 06/02/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100* REMARKS.                                                       *
001200*   SECOND STEP OF THE NIGHTLY DORM ASSIGNMENT RUN.  READS THE   *
001300*   SORTED CANDIDATE-STUDENT WORK FILE AND THE ELIGIBLE-ROOM     *
001400*   WORK FILE RMEDIT PRODUCED, SCORES EACH CANDIDATE AGAINST     *
001500*   EVERY ELIGIBLE ROOM'S CURRENT OCCUPANTS (CLCLSCOR DOES THE   *
001600*   PAIRWISE PREFERENCE MATH), SEATS THE STUDENT IN THE BEST-    *
001700*   SCORING ROOM THAT CLEARS THE MINIMUM COMPATIBILITY SCORE,    *
001800*   REWRITES THE ROOM LEDGER, AND HANDS A DETAIL-PLUS-TRAILER    *
001900*   WORK FILE TO RMLIST FOR THE RUN-SUMMARY REPORT.              *
002000*                                                                *
002100* CHANGE LOG.                                                    *
002200* 03/14/89  RDH  ORIGINAL MEMBER FOR THE DORM ASSIGNMENT SYSTEM   TK0314A 
002300*                - POSTED THE NIGHTLY ROOM-CHARGE TRANSACTIONS    TK0314A 
002400*                AGAINST THE ROOM MASTER                          TK0314A 
002500* 09/09/98  RDH  Y2K - WIDENED CREATED-AT COMPARES TO THE NEW     TK0909Y 
002600*                CCYYMMDDHHMMSS PICTURE                           TK0909Y 
002700* 06/02/08  LDW  ALLOCATION-REWRITE PROJECT - REPLACED THE        TK0608A 
002800*                ROOM-CHARGE POSTING LOGIC WITH THE ROOMMATE-     TK0608A 
002900*                COMPATIBILITY PLACEMENT ENGINE.  CALLS CLCLSCOR  TK0608A 
003000*                ONCE PER CANDIDATE/ROOMMATE PAIR, KEEPS THE      TK0608A 
003100*                HIGHEST-SCORING ELIGIBLE ROOM PER STUDENT        TK0608A 
003200* 11/19/08  LDW  RAISED MATE-PREFS-TABLE AND WORK-ROOM-TABLE      TK1119A 
003300*                SIZES FOR THE STUDENT-LIFE COMMITTEE'S FALL      TK1119A 
003400*                INTAKE EXPANSION                                 TK1119A 
003500* 02/09/11  RAG  WIDENED WORK-STU-FILE/MATE-PREF-REC NAME FIELDS  TK0209B 
003600*                TO MATCH THE STU-NAME WIDENING ON CR#4471        TK0209B 
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT WORK-STU-FILE    ASSIGN TO UT-S-WKSTU
004600         FILE STATUS IS WORK-STU-STATUS.
004700     SELECT WORK-ROOM-FILE   ASSIGN TO UT-S-WKROOM
004800         FILE STATUS IS WORK-ROOM-STATUS.
004900     SELECT ROOMS-IN         ASSIGN TO UT-S-ROOMIN
005000         ORGANIZATION IS SEQUENTIAL
005100         ACCESS MODE IS SEQUENTIAL
005200         FILE STATUS IS ROOMS-IN-STATUS.
005300     SELECT ROOM-ROSTER-IN   ASSIGN TO UT-S-ROSTER
005400         FILE STATUS IS ROSTER-IN-STATUS.
005500     SELECT ALL-STU-PREFS-IN ASSIGN TO UT-S-ALLPREF
005600         FILE STATUS IS ALLPREF-IN-STATUS.
005700     SELECT ALLOCATIONS-OUT  ASSIGN TO UT-S-ALOCOUT
005800         FILE STATUS IS ALOCOUT-STATUS.
005900     SELECT ALLOC-DETAIL-WORK ASSIGN TO UT-S-DTLWRK
006000         FILE STATUS IS DTLWORK-STATUS.
006100     SELECT SYSOUT           ASSIGN TO UT-S-SYSOUT.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  WORK-STU-FILE
006600     LABEL RECORDS ARE STANDARD
006700     RECORDING MODE IS F.
006800 COPY STUWORK.
006900
007000 FD  WORK-ROOM-FILE
007100     LABEL RECORDS ARE STANDARD
007200     RECORDING MODE IS F.
007300 COPY ROOMWORK.
007400
007500****** REWRITTEN IN PLACE (I-O, SEQUENTIAL) ONCE ALL PLACEMENTS
007600****** FOR THE RUN ARE DECIDED - SEE 950-REWRITE-ROOMS
007700 FD  ROOMS-IN
007800     LABEL RECORDS ARE STANDARD
007900     RECORDING MODE IS F.
008000 COPY ROOMREC.
008100
008200****** PRE-EXISTING ACTIVE ALLOCATIONS, LOADED ONCE INTO
008300****** ROOM-ROSTER-TABLE SO 250-SCORE-ROOM CAN FIND A ROOM'S
008400****** CURRENT OCCUPANTS BY LINEAR SCAN
008500 FD  ROOM-ROSTER-IN
008600     LABEL RECORDS ARE STANDARD
008700     RECORDING MODE IS F.
008800 COPY ROOMALOC REPLACING
008900     ==ROOM-ALOC-REC==      BY ==ROOM-ROST-REC==
009000     ==ALOC-STUDENT-ID==    BY ==ROST-STUDENT-ID==
009100     ==ALOC-ROOM-NUMBER==   BY ==ROST-ROOM-NUMBER==
009200     ==ALOC-STATUS==        BY ==ROST-STATUS==
009300     ==ALOC-ACTIVE==        BY ==ROST-ACTIVE==
009400     ==ALOC-ENDED==         BY ==ROST-ENDED==
009500     ==ALOC-SCORE-ABS-VIEW==
009600         BY ==ROST-SCORE-ABS-VIEW==
009700     ==ALOC-SCORE-ABS==     BY ==ROST-SCORE-ABS==
009800     ==ALOC-SCORE==         BY ==ROST-SCORE==.
009900
010000****** EVERY CANDIDATE/RESIDENT'S PREFERENCE ROW, KEYED BY
010100****** STUDENT ID, LOADED ONCE INTO MATE-PREFS-TABLE SO
010200****** 250-SCORE-ROOM CAN LOOK UP A SEATED ROOMMATE'S PREFS
010300 FD  ALL-STU-PREFS-IN
010400     LABEL RECORDS ARE STANDARD
010500     RECORDING MODE IS F.
010600 COPY STUPREF REPLACING ==STU-PREF-REC== BY ==MATE-PREF-REC==.
010700
010800 FD  ALLOCATIONS-OUT
010900     LABEL RECORDS ARE STANDARD
011000     RECORDING MODE IS F.
011100 COPY ROOMALOC.
011200
011300 FD  ALLOC-DETAIL-WORK
011400     LABEL RECORDS ARE STANDARD
011500     RECORDING MODE IS F.
011600 COPY DTLWORK.
011700
011800 FD  SYSOUT
011900     LABEL RECORDS ARE STANDARD
012000     RECORDING MODE IS F.
012100 01  SYSOUT-REC                   PIC X(130).
012200
012300 WORKING-STORAGE SECTION.
012400*--- FILE-STATUS GROUP ------------------------------------------
012500 01  FILE-STATUS-CODES.
012600     05  WORK-STU-STATUS          PIC X(02).
012700         88  WORK-STU-OK             VALUE "00".
012800         88  WORK-STU-EOF            VALUE "10".
012900     05  WORK-ROOM-STATUS         PIC X(02).
013000     05  ROOMS-IN-STATUS          PIC X(02).
013100         88  ROOMS-IN-OK             VALUE "00".
013200         88  ROOMS-IN-EOF            VALUE "10".
013300     05  ROSTER-IN-STATUS         PIC X(02).
013400         88  ROSTER-IN-OK            VALUE "00".
013500         88  ROSTER-IN-EOF           VALUE "10".
013600     05  ALLPREF-IN-STATUS        PIC X(02).
013700         88  ALLPREF-IN-OK           VALUE "00".
013800         88  ALLPREF-IN-EOF          VALUE "10".
013900     05  ALOCOUT-STATUS           PIC X(02).
014000     05  DTLWORK-STATUS           PIC X(02).
014100     05  FILLER                   PIC X(08) VALUE SPACES.
014200
014300*--- ONE ELIGIBLE ROOM PER ROW, LOADED FROM WORK-ROOM-FILE AT ---
014400*--- 000-HOUSEKEEPING.  STAYS IN MEMORY FOR THE WHOLE RUN SO ----
014500*--- A ROOM THAT FILLS UP MID-RUN DROPS OUT FOR LATER STUDENTS --
014600 01  WORK-ROOM-TABLE.
014700     05  ROOM-TABLE-ENTRY OCCURS 300 TIMES
014800                               INDEXED BY ROOM-IDX.
014900         10  RT-ROOM-NUMBER       PIC X(10).
015000         10  RT-CAPACITY          PIC 9(02).
015100         10  RT-OCCUPIED          PIC 9(02).
015200         10  RT-STATUS            PIC X(10).
015300         10  RT-OPEN-SW           PIC X(01) VALUE "Y".
015400             88  RT-STILL-OPEN       VALUE "Y".
015500             88  RT-ROOM-FULL        VALUE "N".
015600         10  RT-CHANGED-SW        PIC X(01) VALUE "N".
015700             88  RT-WAS-CHANGED      VALUE "Y".
015800 01  WORK-ROOM-COUNT              PIC 9(05) COMP.
015900
016000*--- ONE ACTIVE ALLOCATION PER ROW, LOADED FROM ROOM-ROSTER-IN --
016100*--- AT 000-HOUSEKEEPING.  250-SCORE-ROOM SCANS THIS TABLE FOR -
016200*--- A ROOM'S CURRENT OCCUPANTS.                                -
016300 01  ROOM-ROSTER-TABLE.
016400     05  ROSTER-TABLE-ENTRY OCCURS 500 TIMES
016500                               INDEXED BY ROSTER-IDX.
016600         10  RST-T-STUDENT-ID     PIC X(20).
016700         10  RST-T-ROOM-NUMBER    PIC X(10).
016800 01  ROSTER-TABLE-COUNT           PIC 9(05) COMP.
016900
017000*--- ONE PREFERENCE ROW PER STUDENT/ROOMMATE, LOADED FROM -------
017100*--- ALL-STU-PREFS-IN AT 000-HOUSEKEEPING.  250-SCORE-ROOM ------
017200*--- SEARCHES THIS TABLE BY STUDENT ID TO FIND A ROOMMATE'S -----
017300*--- PREFERENCES BEFORE CALLING CLCLSCOR.                       -
017400 01  MATE-PREFS-TABLE.
017500     05  MATE-TABLE-ENTRY OCCURS 500 TIMES
017600                               INDEXED BY MATE-IDX.
017700         10  MT-STUDENT-ID        PIC X(20).
017800         10  MT-SLEEP-TIME        PIC X(20).
017900         10  MT-WAKE-TIME         PIC X(20).
018000         10  MT-STUDY-PREF        PIC X(20).
018100         10  MT-NOISE-TOL         PIC X(10).
018200         10  MT-CLEAN-LEVEL       PIC X(10).
018300         10  MT-SOCIAL-PREF       PIC X(12).
018400         10  MT-MUSIC-PREF        PIC X(20).
018500         10  MT-VISITOR-FREQ      PIC X(20).
018600         10  MT-TEMP-PREF         PIC X(20).
018700         10  MT-SMOKING-PREF      PIC X(10).
018800         10  MT-INTERESTS         PIC X(200).
018900 01  MATE-TABLE-COUNT             PIC 9(05) COMP.
019000
019100*--- FLAT LAYOUT CLCLSCOR IS CALLED WITH - MOVED INTO FROM THE --
019200*--- CANDIDATE'S WKS-STU-REC AND THE SEATED ROOMMATE'S ----------
019300*--- MATE-TABLE-ENTRY ROW BEFORE EACH CALL -----------------------
019400 01  COMPAT-CALC-REC.
019500     05  CAND-PREFS.
019600         10  CAND-HAS-PREFS-SW    PIC X(01).
019700             88  CAND-HAS-PREFS      VALUE "Y".
019800         10  CAND-SLEEP-TIME      PIC X(20).
019900         10  CAND-WAKE-TIME       PIC X(20).
020000         10  CAND-STUDY-PREF      PIC X(20).
020100         10  CAND-NOISE-TOL       PIC X(10).
020200         10  CAND-CLEAN-LEVEL     PIC X(10).
020300         10  CAND-SOCIAL-PREF     PIC X(12).
020400         10  CAND-MUSIC-PREF      PIC X(20).
020500         10  CAND-VISITOR-FREQ    PIC X(20).
020600         10  CAND-TEMP-PREF       PIC X(20).
020700         10  CAND-SMOKING-PREF    PIC X(10).
020800         10  CAND-INTERESTS       PIC X(200).
020900     05  MATE-PREFS.
021000         10  MATE-HAS-PREFS-SW    PIC X(01).
021100             88  MATE-HAS-PREFS      VALUE "Y".
021200         10  MATE-SLEEP-TIME      PIC X(20).
021300         10  MATE-WAKE-TIME       PIC X(20).
021400         10  MATE-STUDY-PREF      PIC X(20).
021500         10  MATE-NOISE-TOL       PIC X(10).
021600         10  MATE-CLEAN-LEVEL     PIC X(10).
021700         10  MATE-SOCIAL-PREF     PIC X(12).
021800         10  MATE-MUSIC-PREF      PIC X(20).
021900         10  MATE-VISITOR-FREQ    PIC X(20).
022000         10  MATE-TEMP-PREF       PIC X(20).
022100         10  MATE-SMOKING-PREF    PIC X(10).
022200         10  MATE-INTERESTS       PIC X(200).
022300     05  COMPAT-SCORE             PIC S9(3)V99 COMP-3.
022400 01  COMPAT-RETURN-CD             PIC 9(04) COMP.
022500
022600*--- RUN-LEVEL COUNTERS, SUBSCRIPTS AND ACCUMULATORS ------------
022700 01  COUNTERS-AND-ACCUMULATORS.
022800     05  TOTAL-CANDIDATES         PIC 9(05) COMP.
022900     05  TOTAL-ALLOCATED          PIC 9(05) COMP.
023000     05  BEST-ROOM-IDX            PIC 9(05) COMP.
023100     05  WS-BEST-SCORE            PIC S9(3)V99 COMP-3.
023200     05  WS-ROOM-SCORE            PIC S9(3)V99 COMP-3.
023300     05  WS-SCORE-SUM             PIC S9(5)V99 COMP-3.
023400     05  WS-SCORE-COUNT           PIC 9(03) COMP.
023500     05  WS-ROSTER-COUNT          PIC 9(03) COMP.
023600     05  SRCH-IDX                 PIC 9(05) COMP.
023700
023800 77  MINIMUM-COMPATIBILITY-SCORE PIC S9(3)V99 COMP-3 VALUE 60.00.
023900 77  EMPTY-ROOM-DEFAULT-SCORE    PIC S9(3)V99 COMP-3 VALUE 75.00.
024000 77  NO-PREFS-DEFAULT-SCORE      PIC S9(3)V99 COMP-3 VALUE 50.00.
024100
024200*--- SWITCHES -----------------------------------------------------
024300 01  FLAGS-AND-SWITCHES.
024400     05  MORE-STUDENTS-SW         PIC X(01) VALUE "Y".
024500         88  NO-MORE-STUDENTS        VALUE "N".
024600     05  MORE-ROOMS-WRK-SW        PIC X(01) VALUE "Y".
024700         88  NO-MORE-ROOMS-WRK       VALUE "N".
024800     05  MORE-ROSTER-SW           PIC X(01) VALUE "Y".
024900         88  NO-MORE-ROSTER          VALUE "N".
025000     05  MORE-PREFS-SW            PIC X(01) VALUE "Y".
025100         88  NO-MORE-PREFS           VALUE "N".
025200     05  BEST-ROOM-FOUND-SW       PIC X(01).
025300         88  BEST-ROOM-FOUND         VALUE "Y".
025400     05  MATE-FOUND-SW            PIC X(01).
025500         88  MATE-PREFS-FOUND        VALUE "Y".
025600     05  ANY-CANDIDATES-SW        PIC X(01).
025700         88  HAVE-CANDIDATES         VALUE "Y".
025800     05  ANY-ROOMS-SW             PIC X(01).
025900         88  HAVE-ROOMS              VALUE "Y".
026000     05  FILLER                   PIC X(02) VALUE SPACES.
026100
026200 COPY ABENDREC.
026300
026400 PROCEDURE DIVISION.
026500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026600     PERFORM 095-CHECK-RUN-VIABLE THRU 095-EXIT.
026700     IF HAVE-CANDIDATES AND HAVE-ROOMS
026800         PERFORM 100-MAINLINE THRU 100-EXIT
026900             UNTIL NO-MORE-STUDENTS
027000         PERFORM 950-REWRITE-ROOMS THRU 950-EXIT
027100     END-IF.
027200     PERFORM 800-WRITE-DETAIL-WORK THRU 800-EXIT.
027300     PERFORM 999-CLEANUP THRU 999-EXIT.
027400     MOVE +0 TO RETURN-CODE.
027500     GOBACK.
027600
027700 000-HOUSEKEEPING.
027800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027900     DISPLAY "******** BEGIN JOB RMALLOC ********".
028000     OPEN INPUT  WORK-STU-FILE.
028100     OPEN INPUT  WORK-ROOM-FILE.
028200     OPEN I-O    ROOMS-IN.
028300     OPEN INPUT  ROOM-ROSTER-IN.
028400     OPEN INPUT  ALL-STU-PREFS-IN.
028500     OPEN EXTEND ALLOCATIONS-OUT.
028600     OPEN OUTPUT ALLOC-DETAIL-WORK.
028700     OPEN OUTPUT SYSOUT.
028800
028900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
029000     MOVE ZERO TO WORK-ROOM-COUNT, ROSTER-TABLE-COUNT,
029100                  MATE-TABLE-COUNT.
029200
029300     PERFORM 910-LOAD-ROOM-TABLE THRU 910-EXIT
029400         UNTIL NO-MORE-ROOMS-WRK.
029500     PERFORM 920-LOAD-ROSTER-TABLE THRU 920-EXIT
029600         UNTIL NO-MORE-ROSTER.
029700     PERFORM 930-LOAD-MATE-TABLE THRU 930-EXIT
029800         UNTIL NO-MORE-PREFS.
029900
030000     PERFORM 900-READ-STUDENT THRU 900-EXIT.
030100 000-EXIT.
030200     EXIT.
030300
030400 095-CHECK-RUN-VIABLE.
030500     MOVE "095-CHECK-RUN-VIABLE" TO PARA-NAME.
030600     MOVE "N" TO ANY-CANDIDATES-SW.
030700     IF MORE-STUDENTS-SW = "Y"
030800         MOVE "Y" TO ANY-CANDIDATES-SW.
030900     MOVE "N" TO ANY-ROOMS-SW.
031000     IF WORK-ROOM-COUNT GREATER THAN ZERO
031100         MOVE "Y" TO ANY-ROOMS-SW.
031200
031300     IF NOT HAVE-CANDIDATES
031400         DISPLAY "** NO STUDENTS TO ALLOCATE **"
031500     ELSE
031600         IF NOT HAVE-ROOMS
031700             DISPLAY "** NO AVAILABLE ROOMS **"
031800             PERFORM 940-COUNT-REMAINING-STU THRU 940-EXIT
031900         END-IF
032000     END-IF.
032100 095-EXIT.
032200     EXIT.
032300
032400 100-MAINLINE.
032500     MOVE "100-MAINLINE" TO PARA-NAME.
032600     ADD +1 TO TOTAL-CANDIDATES.
032700
032800     MOVE "N" TO BEST-ROOM-FOUND-SW.
032900     PERFORM 200-FIND-BEST-ROOM THRU 200-EXIT.
033000
033100     IF BEST-ROOM-FOUND AND WS-BEST-SCORE
033200             NOT LESS THAN MINIMUM-COMPATIBILITY-SCORE
033300         PERFORM 300-SEAT-STUDENT THRU 300-EXIT
033400     END-IF.
033500
033600     PERFORM 900-READ-STUDENT THRU 900-EXIT.
033700 100-EXIT.
033800     EXIT.
033900
034000 200-FIND-BEST-ROOM.
034100     MOVE "200-FIND-BEST-ROOM" TO PARA-NAME.
034200     MOVE ZERO TO WS-BEST-SCORE.
034300     MOVE ZERO TO BEST-ROOM-IDX.
034400
034500     PERFORM 210-SCORE-ONE-ROOM THRU 210-EXIT
034600         VARYING ROOM-IDX FROM 1 BY 1
034700         UNTIL ROOM-IDX GREATER THAN WORK-ROOM-COUNT.
034800 200-EXIT.
034900     EXIT.
035000
035100 210-SCORE-ONE-ROOM.
035200     MOVE "210-SCORE-ONE-ROOM" TO PARA-NAME.
035300     IF RT-ROOM-FULL(ROOM-IDX)
035400         GO TO 210-EXIT.
035500
035600     PERFORM 250-SCORE-ROOM THRU 250-EXIT.
035700
035800     IF WS-ROOM-SCORE GREATER THAN WS-BEST-SCORE
035900         MOVE WS-ROOM-SCORE TO WS-BEST-SCORE
036000         MOVE ROOM-IDX      TO BEST-ROOM-IDX
036100         MOVE "Y"           TO BEST-ROOM-FOUND-SW
036200     END-IF.
036300 210-EXIT.
036400     EXIT.
036500
036600*--- PER-ROOM SCORING - THREE OUTCOMES, CHECKED IN ORDER:         -
036700*---   1. ROOM HAS NO ROSTER ENTRIES AT ALL -> EMPTY-ROOM DEFAULT -
036800*---   2. ROSTER ENTRIES EXIST BUT NONE HAS A FINDABLE PREFS ROW -
036900*---      -> NO-PREFS DEFAULT                                     -
037000*---   3. OTHERWISE -> ARITHMETIC MEAN OF THE PAIRWISE SCORES ----
037100*---      COLLECTED FROM ONLY THE ROOMMATES WHOSE PREFS ROW -----
037200*---      WAS FOUND                                               -
037300 250-SCORE-ROOM.
037400     MOVE "250-SCORE-ROOM" TO PARA-NAME.
037500     MOVE ZERO TO WS-ROSTER-COUNT, WS-SCORE-COUNT, WS-SCORE-SUM.
037600
037700     PERFORM 260-SCAN-ROSTER THRU 260-EXIT
037800         VARYING ROSTER-IDX FROM 1 BY 1
037900         UNTIL ROSTER-IDX GREATER THAN ROSTER-TABLE-COUNT.
038000
038100     IF WS-ROSTER-COUNT EQUAL ZERO
038200         MOVE EMPTY-ROOM-DEFAULT-SCORE TO WS-ROOM-SCORE
038300     ELSE
038400         IF WS-SCORE-COUNT EQUAL ZERO
038500             MOVE NO-PREFS-DEFAULT-SCORE TO WS-ROOM-SCORE
038600         ELSE
038700             COMPUTE WS-ROOM-SCORE ROUNDED =
038800                 WS-SCORE-SUM / WS-SCORE-COUNT
038900         END-IF
039000     END-IF.
039100 250-EXIT.
039200     EXIT.
039300
039400 260-SCAN-ROSTER.
039500     MOVE "260-SCAN-ROSTER" TO PARA-NAME.
039600     IF RST-T-ROOM-NUMBER(ROSTER-IDX) NOT EQUAL
039700             RT-ROOM-NUMBER(ROOM-IDX)
039800         GO TO 260-EXIT.
039900
040000     ADD +1 TO WS-ROSTER-COUNT.
040100
040200     MOVE "N" TO MATE-FOUND-SW.
040300     PERFORM 270-FIND-MATE-PREFS THRU 270-EXIT
040400         VARYING MATE-IDX FROM 1 BY 1
040500         UNTIL MATE-IDX GREATER THAN MATE-TABLE-COUNT
040600         OR MATE-PREFS-FOUND.
040700
040800     IF MATE-PREFS-FOUND
040900         PERFORM 280-SCORE-PAIR THRU 280-EXIT
041000         ADD +1 TO WS-SCORE-COUNT
041100         ADD COMPAT-SCORE TO WS-SCORE-SUM
041200     END-IF.
041300 260-EXIT.
041400     EXIT.
041500
041600 270-FIND-MATE-PREFS.
041700     MOVE "270-FIND-MATE-PREFS" TO PARA-NAME.
041800     IF MT-STUDENT-ID(MATE-IDX) EQUAL
041900             RST-T-STUDENT-ID(ROSTER-IDX)
042000         MOVE "Y" TO MATE-FOUND-SW
042100     END-IF.
042200 270-EXIT.
042300     EXIT.
042400
042500 280-SCORE-PAIR.
042600     MOVE "280-SCORE-PAIR" TO PARA-NAME.
042700     MOVE "Y"                        TO CAND-HAS-PREFS-SW.
042800     MOVE WKS-STU-SLEEP-TIME         TO CAND-SLEEP-TIME.
042900     MOVE WKS-STU-WAKE-TIME          TO CAND-WAKE-TIME.
043000     MOVE WKS-STU-STUDY-PREF         TO CAND-STUDY-PREF.
043100     MOVE WKS-STU-NOISE-TOL          TO CAND-NOISE-TOL.
043200     MOVE WKS-STU-CLEAN-LEVEL        TO CAND-CLEAN-LEVEL.
043300     MOVE WKS-STU-SOCIAL-PREF        TO CAND-SOCIAL-PREF.
043400     MOVE WKS-STU-MUSIC-PREF         TO CAND-MUSIC-PREF.
043500     MOVE WKS-STU-VISITOR-FREQ       TO CAND-VISITOR-FREQ.
043600     MOVE WKS-STU-TEMP-PREF          TO CAND-TEMP-PREF.
043700     MOVE WKS-STU-SMOKING-PREF       TO CAND-SMOKING-PREF.
043800     MOVE WKS-STU-INTERESTS          TO CAND-INTERESTS.
043900
044000     MOVE "Y"                        TO MATE-HAS-PREFS-SW.
044100     MOVE MT-SLEEP-TIME(MATE-IDX)    TO MATE-SLEEP-TIME.
044200     MOVE MT-WAKE-TIME(MATE-IDX)     TO MATE-WAKE-TIME.
044300     MOVE MT-STUDY-PREF(MATE-IDX)    TO MATE-STUDY-PREF.
044400     MOVE MT-NOISE-TOL(MATE-IDX)     TO MATE-NOISE-TOL.
044500     MOVE MT-CLEAN-LEVEL(MATE-IDX)   TO MATE-CLEAN-LEVEL.
044600     MOVE MT-SOCIAL-PREF(MATE-IDX)   TO MATE-SOCIAL-PREF.
044700     MOVE MT-MUSIC-PREF(MATE-IDX)    TO MATE-MUSIC-PREF.
044800     MOVE MT-VISITOR-FREQ(MATE-IDX)  TO MATE-VISITOR-FREQ.
044900     MOVE MT-TEMP-PREF(MATE-IDX)     TO MATE-TEMP-PREF.
045000     MOVE MT-SMOKING-PREF(MATE-IDX)  TO MATE-SMOKING-PREF.
045100     MOVE MT-INTERESTS(MATE-IDX)     TO MATE-INTERESTS.
045200
045300     CALL "CLCLSCOR" USING COMPAT-CALC-REC, COMPAT-RETURN-CD.
045400 280-EXIT.
045500     EXIT.
045600
045700 300-SEAT-STUDENT.
045800     MOVE "300-SEAT-STUDENT" TO PARA-NAME.
045900     SET ROOM-IDX TO BEST-ROOM-IDX.
046000
046100     MOVE WKS-STU-ID          TO ALOC-STUDENT-ID.
046200     MOVE RT-ROOM-NUMBER(ROOM-IDX) TO ALOC-ROOM-NUMBER.
046300     MOVE "ACTIVE"            TO ALOC-STATUS.
046400     MOVE WS-BEST-SCORE       TO ALOC-SCORE.
046500     WRITE ROOM-ALOC-REC.
046600
046700     ADD +1 TO RT-OCCUPIED(ROOM-IDX).
046800     MOVE "Y" TO RT-CHANGED-SW(ROOM-IDX).
046900     IF RT-OCCUPIED(ROOM-IDX) NOT LESS THAN RT-CAPACITY(ROOM-IDX)
047000         MOVE "N" TO RT-OPEN-SW(ROOM-IDX)
047100     END-IF.
047200
047300     MOVE "D"                 TO DTL-REC-TYPE.
047400     MOVE WKS-STU-NAME        TO DTL-STUDENT-NAME.
047500     MOVE WKS-STU-ID          TO DTL-STUDENT-ID.
047600     MOVE RT-ROOM-NUMBER(ROOM-IDX) TO DTL-ROOM-NUMBER.
047700     MOVE WS-BEST-SCORE       TO DTL-SCORE.
047800     WRITE DTL-WORK-REC.
047900
048000     ADD +1 TO TOTAL-ALLOCATED.
048100 300-EXIT.
048200     EXIT.
048300
048400 700-CLOSE-FILES.
048500     MOVE "700-CLOSE-FILES" TO PARA-NAME.
048600     CLOSE WORK-STU-FILE, WORK-ROOM-FILE, ROOMS-IN,
048700           ROOM-ROSTER-IN, ALL-STU-PREFS-IN,
048800           ALLOCATIONS-OUT, ALLOC-DETAIL-WORK, SYSOUT.
048900 700-EXIT.
049000     EXIT.
049100
049200 800-WRITE-DETAIL-WORK.
049300     MOVE "800-WRITE-DETAIL-WORK" TO PARA-NAME.
049400     MOVE "T"                    TO DTL-REC-TYPE.
049500     MOVE TOTAL-ALLOCATED        TO DTL-TOTAL-ALLOCATED.
049600     MOVE TOTAL-CANDIDATES       TO DTL-TOTAL-CANDIDATES.
049700     WRITE DTL-WORK-REC.
049800 800-EXIT.
049900     EXIT.
050000
050100 950-REWRITE-ROOMS.
050200     MOVE "950-REWRITE-ROOMS" TO PARA-NAME.
050300     PERFORM 955-REWRITE-ONE-ROOM THRU 955-EXIT
050400         VARYING ROOM-IDX FROM 1 BY 1
050500         UNTIL ROOM-IDX GREATER THAN WORK-ROOM-COUNT.
050600 950-EXIT.
050700     EXIT.
050800
050900 955-REWRITE-ONE-ROOM.
051000     MOVE "955-REWRITE-ONE-ROOM" TO PARA-NAME.
051100     IF NOT RT-WAS-CHANGED(ROOM-IDX)
051200         GO TO 955-EXIT.
051300
051400     PERFORM 956-FIND-ROOM-MSTR THRU 956-EXIT
051500         UNTIL ROOM-NUMBER EQUAL RT-ROOM-NUMBER(ROOM-IDX)
051600         OR ROOMS-IN-EOF.
051700
051800     IF ROOMS-IN-EOF
051900         MOVE "** ROOM NOT FOUND ON REWRITE PASS" TO ABEND-REASON
052000         MOVE RT-ROOM-NUMBER(ROOM-IDX) TO ACTUAL-VAL IN ABEND-REC
052100         GO TO 1000-ABEND-RTN.
052200
052300     MOVE RT-OCCUPIED(ROOM-IDX) TO ROOM-OCCUPIED.
052400     REWRITE ROOM-MSTR-REC.
052500 955-EXIT.
052600     EXIT.
052700
052800 956-FIND-ROOM-MSTR.
052900     MOVE "956-FIND-ROOM-MSTR" TO PARA-NAME.
053000     READ ROOMS-IN
053100         AT END
053200         MOVE "10" TO ROOMS-IN-STATUS
053300     END-READ.
053400 956-EXIT.
053500     EXIT.
053600
053700 910-LOAD-ROOM-TABLE.
053800     MOVE "910-LOAD-ROOM-TABLE" TO PARA-NAME.
053900     READ WORK-ROOM-FILE
054000         AT END
054100         MOVE "N" TO MORE-ROOMS-WRK-SW
054200         GO TO 910-EXIT
054300     END-READ.
054400
054500     ADD +1 TO WORK-ROOM-COUNT.
054600     SET ROOM-IDX TO WORK-ROOM-COUNT.
054700     MOVE WKS-ROOM-NUMBER   TO RT-ROOM-NUMBER(ROOM-IDX).
054800     MOVE WKS-ROOM-CAPACITY TO RT-CAPACITY(ROOM-IDX).
054900     MOVE WKS-ROOM-OCCUPIED TO RT-OCCUPIED(ROOM-IDX).
055000     MOVE WKS-ROOM-STATUS   TO RT-STATUS(ROOM-IDX).
055100     MOVE "Y"               TO RT-OPEN-SW(ROOM-IDX).
055200     MOVE "N"               TO RT-CHANGED-SW(ROOM-IDX).
055300 910-EXIT.
055400     EXIT.
055500
055600 920-LOAD-ROSTER-TABLE.
055700     MOVE "920-LOAD-ROSTER-TABLE" TO PARA-NAME.
055800     READ ROOM-ROSTER-IN
055900         AT END
056000         MOVE "N" TO MORE-ROSTER-SW
056100         GO TO 920-EXIT
056200     END-READ.
056300
056400     IF NOT ROST-ACTIVE
056500         GO TO 920-EXIT.
056600
056700     ADD +1 TO ROSTER-TABLE-COUNT.
056800     SET ROSTER-IDX TO ROSTER-TABLE-COUNT.
056900     MOVE ROST-STUDENT-ID TO RST-T-STUDENT-ID(ROSTER-IDX).
057000     MOVE ROST-ROOM-NUMBER TO RST-T-ROOM-NUMBER(ROSTER-IDX).
057100 920-EXIT.
057200     EXIT.
057300
057400 930-LOAD-MATE-TABLE.
057500     MOVE "930-LOAD-MATE-TABLE" TO PARA-NAME.
057600     READ ALL-STU-PREFS-IN
057700         AT END
057800         MOVE "N" TO MORE-PREFS-SW
057900         GO TO 930-EXIT
058000     END-READ.
058100
058200     ADD +1 TO MATE-TABLE-COUNT.
058300     SET MATE-IDX TO MATE-TABLE-COUNT.
058400     MOVE STU-ID              TO MT-STUDENT-ID(MATE-IDX).
058500     MOVE STU-SLEEP-TIME      TO MT-SLEEP-TIME(MATE-IDX).
058600     MOVE STU-WAKE-TIME       TO MT-WAKE-TIME(MATE-IDX).
058700     MOVE STU-STUDY-PREF      TO MT-STUDY-PREF(MATE-IDX).
058800     MOVE STU-NOISE-TOL       TO MT-NOISE-TOL(MATE-IDX).
058900     MOVE STU-CLEAN-LEVEL     TO MT-CLEAN-LEVEL(MATE-IDX).
059000     MOVE STU-SOCIAL-PREF     TO MT-SOCIAL-PREF(MATE-IDX).
059100     MOVE STU-MUSIC-PREF      TO MT-MUSIC-PREF(MATE-IDX).
059200     MOVE STU-VISITOR-FREQ    TO MT-VISITOR-FREQ(MATE-IDX).
059300     MOVE STU-TEMP-PREF       TO MT-TEMP-PREF(MATE-IDX).
059400     MOVE STU-SMOKING-PREF    TO MT-SMOKING-PREF(MATE-IDX).
059500     MOVE STU-INTERESTS       TO MT-INTERESTS(MATE-IDX).
059600 930-EXIT.
059700     EXIT.
059800
059900 940-COUNT-REMAINING-STU.
060000     MOVE "940-COUNT-REMAINING-STU" TO PARA-NAME.
060100     PERFORM 945-COUNT-ONE-STU THRU 945-EXIT
060200         UNTIL NO-MORE-STUDENTS.
060300 940-EXIT.
060400     EXIT.
060500
060600 945-COUNT-ONE-STU.
060700     MOVE "945-COUNT-ONE-STU" TO PARA-NAME.
060800     ADD +1 TO TOTAL-CANDIDATES.
060900     PERFORM 900-READ-STUDENT THRU 900-EXIT.
061000 945-EXIT.
061100     EXIT.
061200
061300 900-READ-STUDENT.
061400     MOVE "900-READ-STUDENT" TO PARA-NAME.
061500     READ WORK-STU-FILE
061600         AT END
061700         MOVE "N" TO MORE-STUDENTS-SW
061800         GO TO 900-EXIT
061900     END-READ.
062000 900-EXIT.
062100     EXIT.
062200
062300 999-CLEANUP.
062400     MOVE "999-CLEANUP" TO PARA-NAME.
062500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
062600     DISPLAY "** CANDIDATE STUDENTS PROCESSED **".
062700     DISPLAY TOTAL-CANDIDATES.
062800     DISPLAY "** STUDENTS SUCCESSFULLY ALLOCATED **".
062900     DISPLAY TOTAL-ALLOCATED.
063000     DISPLAY "******** NORMAL END OF JOB RMALLOC ********".
063100 999-EXIT.
063200     EXIT.
063300
063400 1000-ABEND-RTN.
063500     WRITE SYSOUT-REC FROM ABEND-REC.
063600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
063700     DISPLAY "*** ABNORMAL END OF JOB-RMALLOC ***" UPON CONSOLE.
063800     DIVIDE ZERO-VAL INTO ONE-VAL.
